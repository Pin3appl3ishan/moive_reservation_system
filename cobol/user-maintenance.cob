000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. user-maintenance.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 02-11-1988.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  02-11-1988  R.BELL      ORIGINAL PROGRAM - USER MASTER LOAD   *
001400*                          AND REGISTRATION-RULE VALIDATION      *
001500*  07-08-1990  R.BELL      ADDED USERNAME LENGTH CHECK (3-20)    *
001700*                          PER REQUEST 2905                      *
001800*  06-30-1993  T.ORTIZ     ADDED ASCENDING-KEY-ORDER CHECK ON    *
001900*                          THE USER MASTER (REQUEST 4471)        *
002000*  01-09-1999  T.ORTIZ     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
002100*                          FOUND IN THIS PROGRAM, NO CHANGE MADE  *
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-4341.
002600 OBJECT-COMPUTER. IBM-4341.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     COPY "SLUSER.CBL".
003200*****************************************************************
003300 DATA DIVISION.
003400 FILE SECTION.
003500     COPY "FDUSER.CBL".
003600*****************************************************************
003700 WORKING-STORAGE SECTION.
003800 01  W-FS-USER                  PIC X(02).
003900     88  FS-USER-OK              VALUE "00".
004000 01  W-EOF-USER                 PIC X(01) VALUE "N".
004100     88  USER-EOF                VALUE "Y".
004200 01  W-USER-VALID-SW            PIC X(01) VALUE "N".
004300     88  USER-VALID              VALUE "Y".
004400 01  W-DUP-FOUND-SW             PIC X(01) VALUE "N".
004500     88  DUP-USER-FOUND          VALUE "Y".
004600 77  W-SCAN-IDX                 PIC 9(05) COMP.
004700 77  W-REJECT-REASON            PIC X(40).
004800 77  W-NAME-LEN                 PIC 9(03) COMP.
004900 77  W-AT-SIGN-POS              PIC 9(03) COMP.
005000*****************************************************************
005100 01  W-KEY-EDIT-AREA.
005200     05  W-KEY-EDIT-NUM         PIC 9(09).
005300 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
005400     05  W-KEY-EDIT-TEXT        PIC X(09).
005500*****************************************************************
005600 01  W-FS-GROUP.
005700     05  W-FS-GROUP-VALUE       PIC X(02).
005800 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
005900     05  W-FS-DIGIT-1           PIC X(01).
006000     05  W-FS-DIGIT-2           PIC X(01).
006100*****************************************************************
006200 01  W-PRIOR-KEY-AREA           PIC 9(09) VALUE ZERO.
006300 01  W-PRIOR-KEY-R REDEFINES W-PRIOR-KEY-AREA.
006400     05  W-PRIOR-KEY-X          PIC X(09).
006500*****************************************************************
006600 LINKAGE SECTION.
006700     COPY "WSUSER.CBL".
006800     COPY "WSERRLOG.CBL".
006900     COPY "WSCOUNT.CBL".
007000*****************************************************************
007100 PROCEDURE DIVISION USING W-USER-TABLE
007200                          W-ERROR-LOG
007300                          W-RUN-COUNTERS.
007400*****************************************************************
007500 0000-MAIN-PROCESS.
007600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
007700     PERFORM 2000-LOAD-USER-MASTER THRU 2000-EXIT
007800         UNTIL USER-EOF.
007900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
008000     GOBACK.
008100 0000-EXIT.
008200     EXIT.
008300*****************************************************************
008400 1000-INITIALIZE.
008500     MOVE ZERO TO W-USER-CNT.
008600     MOVE ZERO TO W-PRIOR-KEY-AREA.
008700     OPEN INPUT USER-FILE.
008800     IF NOT FS-USER-OK
008900        MOVE W-FS-USER TO W-FS-GROUP-VALUE
009000        DISPLAY "USER-MAINTENANCE: OPEN FAILED, STATUS "
009100                W-FS-GROUP-VALUE
009200        STOP RUN
009300     END-IF.
009400     PERFORM 2100-READ-USER-RECORD THRU 2100-EXIT.
009500 1000-EXIT.
009600     EXIT.
009700*****************************************************************
009800 2000-LOAD-USER-MASTER.
009900     ADD 1 TO W-USR-READ.
010000     PERFORM 2300-VALIDATE-USER THRU 2300-EXIT.
010100     IF USER-VALID
010200        PERFORM 2400-ADD-USER-TO-TABLE THRU 2400-EXIT
010300        ADD 1 TO W-USR-ACCEPTED
010400     ELSE
010500        PERFORM 2500-REJECT-USER THRU 2500-EXIT
010600        ADD 1 TO W-USR-REJECTED
010700     END-IF.
010800     PERFORM 2100-READ-USER-RECORD THRU 2100-EXIT.
010900 2000-EXIT.
011000     EXIT.
011100*****************************************************************
011200 2100-READ-USER-RECORD.
011300     READ USER-FILE
011400         AT END
011500            MOVE "Y" TO W-EOF-USER
011600            GO TO 2100-EXIT
011700     END-READ.
011800     MOVE W-FS-USER TO W-FS-GROUP-VALUE.
011900     IF NOT FS-USER-OK
012000        DISPLAY "USER-MAINTENANCE: READ FAILED, STATUS "
012100                W-FS-GROUP-VALUE
012200        STOP RUN
012300     END-IF.
012400 2100-EXIT.
012500     EXIT.
012600*****************************************************************
012700*  2300-VALIDATE-USER ENFORCES, IN ORDER:                        *
012800*    - USR-USERNAME NON-BLANK, LENGTH 3 TO 20 CHARACTERS         *
012900*    - USR-EMAIL NON-BLANK AND CONTAINS AN "@"                   *
013000*    - USR-ID ASCENDING MASTER-FILE ORDER                        *
013100*    - USR-USERNAME UNIQUE AND USR-EMAIL UNIQUE ACROSS ALREADY-  *
013200*      ACCEPTED USERS                                            *
013300*    DEFAULT ROLE (ROLE_USER) IS APPLIED IN 2400 WHEN USR-ROLE   *
013400*    ARRIVES BLANK - SEE REQUEST 2905.                           *
013500*****************************************************************
013600 2300-VALIDATE-USER.
013700     MOVE "Y" TO W-USER-VALID-SW.
013800     MOVE SPACES TO W-REJECT-REASON.
013900     IF USR-USERNAME OF USER-RECORD = SPACES
014000        MOVE "N" TO W-USER-VALID-SW
014100        MOVE "USERNAME IS BLANK" TO W-REJECT-REASON
014200     END-IF.
014300     IF USER-VALID
014400        PERFORM 2320-LENGTH-OF-USERNAME THRU 2320-EXIT
014500        IF W-NAME-LEN < 3
014600           MOVE "N" TO W-USER-VALID-SW
014700           MOVE "USERNAME SHORTER THAN 3 CHARACTERS" TO
014800                W-REJECT-REASON
014900        END-IF
015000     END-IF.
015100     IF USER-VALID
015200        IF USR-EMAIL OF USER-RECORD = SPACES
015300           MOVE "N" TO W-USER-VALID-SW
015400           MOVE "EMAIL ADDRESS IS BLANK" TO W-REJECT-REASON
015500        END-IF
015600     END-IF.
015700     IF USER-VALID
015800        INSPECT USR-EMAIL OF USER-RECORD
015900           TALLYING W-AT-SIGN-POS FOR ALL "@"
016000        IF W-AT-SIGN-POS = ZERO
016100           MOVE "N" TO W-USER-VALID-SW
016200           MOVE "EMAIL ADDRESS HAS NO @ SIGN" TO W-REJECT-REASON
016300        END-IF
016400     END-IF.
016500     IF USER-VALID
016600        IF USR-ID OF USER-RECORD NOT > W-PRIOR-KEY-AREA
016700           AND W-PRIOR-KEY-AREA NOT = ZERO
016800           MOVE "N" TO W-USER-VALID-SW
016900           MOVE "USER MASTER OUT OF SEQUENCE" TO W-REJECT-REASON
017000        END-IF
017100     END-IF.
017200     IF USER-VALID
017300        PERFORM 2330-CHECK-DUP-USER THRU 2330-EXIT
017400        IF DUP-USER-FOUND
017500           MOVE "N" TO W-USER-VALID-SW
017600           MOVE "DUPLICATE USERNAME OR EMAIL" TO W-REJECT-REASON
017700        END-IF
017800     END-IF.
017900 2300-EXIT.
018000     EXIT.
018100*****************************************************************
018200 2320-LENGTH-OF-USERNAME.
018300     MOVE ZERO TO W-NAME-LEN.
018400     INSPECT USR-USERNAME OF USER-RECORD
018500         TALLYING W-NAME-LEN FOR CHARACTERS BEFORE SPACE.
018600 2320-EXIT.
018700     EXIT.
018800*****************************************************************
018900 2330-CHECK-DUP-USER.
019000     MOVE "N" TO W-DUP-FOUND-SW.
019100     IF W-USER-CNT = ZERO
019200        GO TO 2330-EXIT
019300     END-IF.
019400     PERFORM 2331-COMPARE-ONE-USER THRU 2331-EXIT
019500             VARYING W-SCAN-IDX FROM 1 BY 1
019600             UNTIL W-SCAN-IDX > W-USER-CNT
019700                OR DUP-USER-FOUND.
019800 2330-EXIT.
019900     EXIT.
020000*****************************************************************
020100 2331-COMPARE-ONE-USER.
020200     IF USR-TBL-USERNAME (W-SCAN-IDX) = USR-USERNAME OF
020300                                          USER-RECORD
020400        MOVE "Y" TO W-DUP-FOUND-SW
020500     END-IF.
020600     IF USR-TBL-EMAIL (W-SCAN-IDX) = USR-EMAIL OF USER-RECORD
020700        MOVE "Y" TO W-DUP-FOUND-SW
020800     END-IF.
020900 2331-EXIT.
021000     EXIT.
021100*****************************************************************
021200 2400-ADD-USER-TO-TABLE.
021300     ADD 1 TO W-USER-CNT.
021400     MOVE USR-ID OF USER-RECORD TO USR-TBL-ID (W-USER-CNT).
021500     MOVE USR-USERNAME OF USER-RECORD
021600                              TO USR-TBL-USERNAME (W-USER-CNT).
021700     MOVE USR-EMAIL OF USER-RECORD
021800                              TO USR-TBL-EMAIL (W-USER-CNT).
021900     IF USR-ROLE OF USER-RECORD = SPACES
022000        MOVE "ROLE_USER" TO USR-TBL-ROLE (W-USER-CNT)
022100     ELSE
022200        MOVE USR-ROLE OF USER-RECORD
022300                              TO USR-TBL-ROLE (W-USER-CNT)
022400     END-IF.
022500     MOVE USR-ID OF USER-RECORD TO W-PRIOR-KEY-AREA.
022600 2400-EXIT.
022700     EXIT.
022800*****************************************************************
022900 2500-REJECT-USER.
023000     ADD 1 TO W-ERROR-LOG-CNT.
023100     MOVE "USER"     TO ERR-FILE-ID (W-ERROR-LOG-CNT).
023200     MOVE USR-ID OF USER-RECORD
023300                      TO ERR-KEY (W-ERROR-LOG-CNT).
023400     MOVE W-REJECT-REASON
023500                      TO ERR-REASON (W-ERROR-LOG-CNT).
023600 2500-EXIT.
023700     EXIT.
023800*****************************************************************
023900 9000-TERMINATE.
024000     CLOSE USER-FILE.
024100 9000-EXIT.
024200     EXIT.
