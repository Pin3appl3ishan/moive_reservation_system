000100*****************************************************************
000200*  FDTHEATR.CBL - FD FOR THEATER MASTER INPUT FILE               *
000300*****************************************************************
000400 FD  THEATER-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 109 CHARACTERS.
000800     COPY "RLTHEATR.CBL".
