000100*****************************************************************
000200*  SLRPT.CBL - SELECT CLAUSE FOR THE CONTROL REPORT PRINT FILE   *
000300*****************************************************************
000400     SELECT RPTFILE ASSIGN TO "RPTFILE"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-RPTFILE.
