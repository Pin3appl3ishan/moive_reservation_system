000100*****************************************************************
000200*  SLTHEATR.CBL - SELECT CLAUSE FOR THEATER MASTER INPUT FILE    *
000300*****************************************************************
000400     SELECT THEATER-FILE ASSIGN TO "THEATER"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-THEATER.
