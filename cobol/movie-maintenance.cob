000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. movie-maintenance.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 08-19-1985.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  08-19-1985  R.BELL      ORIGINAL PROGRAM - MOVIE MASTER LOAD  *
001400*                          AND VALIDATION FOR THE NIGHTLY        *
001500*                          RESERVATION BATCH                     *
001600*  03-11-1987  R.BELL      ADDED FILE-STATUS TEST PARAGRAPH      *
001700*  04-02-1991  R.BELL      MOV-SHOWTIME-CNT NOW TRACKED ONLY IN  *
001800*                          THE IN-MEMORY TABLE (REQUEST 3360);   *
001900*                          SHOWTIME-MAINTENANCE BUMPS IT LATER   *
002000*  06-30-1993  T.ORTIZ     ADDED ASCENDING-KEY-ORDER CHECK ON    *
002100*                          THE MOVIE MASTER (REQUEST 4471)       *
002200*  01-09-1999  T.ORTIZ     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
002300*                          FOUND IN THIS PROGRAM, NO CHANGE MADE  *
002400*****************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-4341.
002800 OBJECT-COMPUTER. IBM-4341.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     COPY "SLMOVIE.CBL".
003400*****************************************************************
003500 DATA DIVISION.
003600 FILE SECTION.
003700     COPY "FDMOVIE.CBL".
003800*****************************************************************
003900 WORKING-STORAGE SECTION.
004000 01  W-FS-MOVIE                 PIC X(02).
004100     88  FS-MOVIE-OK             VALUE "00".
004200 01  W-EOF-MOVIE                PIC X(01) VALUE "N".
004300     88  MOVIE-EOF               VALUE "Y".
004400 01  W-MOVIE-VALID-SW           PIC X(01) VALUE "N".
004500     88  MOVIE-VALID             VALUE "Y".
004600 01  W-DUP-FOUND-SW             PIC X(01) VALUE "N".
004700     88  DUP-MOVIE-FOUND         VALUE "Y".
004800 77  W-SCAN-IDX                 PIC 9(05) COMP.
004900 77  W-REJECT-REASON            PIC X(40).
005000*****************************************************************
005100*  W-KEY-EDIT-AREA - SEE theater-maintenance.cob FOR THE        *
005200*  ORIGIN OF THIS IDIOM; USED TO TREAT A NUMERIC KEY AS TEXT     *
005300*  WHEN A REJECT-REASON LINE IS BUILT FOR RPTFILE.               *
005400*****************************************************************
005500 01  W-KEY-EDIT-AREA.
005600     05  W-KEY-EDIT-NUM         PIC 9(09).
005700 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
005800     05  W-KEY-EDIT-TEXT        PIC X(09).
005900*****************************************************************
006000 01  W-FS-GROUP.
006100     05  W-FS-GROUP-VALUE       PIC X(02).
006200 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
006300     05  W-FS-DIGIT-1           PIC X(01).
006400     05  W-FS-DIGIT-2           PIC X(01).
006500*****************************************************************
006600*  W-PRIOR-KEY-AREA - LAST ACCEPTED MOV-ID, ASCENDING ORDER     *
006700*  CHECK (REQUEST 4471, 06-30-1993).                             *
006800*****************************************************************
006900 01  W-PRIOR-KEY-AREA           PIC 9(09) VALUE ZERO.
007000 01  W-PRIOR-KEY-R REDEFINES W-PRIOR-KEY-AREA.
007100     05  W-PRIOR-KEY-X          PIC X(09).
007200*****************************************************************
007300 LINKAGE SECTION.
007400     COPY "WSMOVIE.CBL".
007500     COPY "WSERRLOG.CBL".
007600     COPY "WSCOUNT.CBL".
007700*****************************************************************
007800 PROCEDURE DIVISION USING W-MOVIE-TABLE
007900                          W-ERROR-LOG
008000                          W-RUN-COUNTERS.
008100*****************************************************************
008200 0000-MAIN-PROCESS.
008300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
008400     PERFORM 2000-LOAD-MOVIE-MASTER THRU 2000-EXIT
008500         UNTIL MOVIE-EOF.
008600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
008700     GOBACK.
008800 0000-EXIT.
008900     EXIT.
009000*****************************************************************
009100 1000-INITIALIZE.
009200     MOVE ZERO TO W-MOVIE-CNT.
009300     MOVE ZERO TO W-PRIOR-KEY-AREA.
009400     OPEN INPUT MOVIE-FILE.
009500     IF NOT FS-MOVIE-OK
009600        MOVE W-FS-MOVIE TO W-FS-GROUP-VALUE
009700        DISPLAY "MOVIE-MAINTENANCE: OPEN FAILED, STATUS "
009800                W-FS-GROUP-VALUE
009900        STOP RUN
010000     END-IF.
010100     PERFORM 2100-READ-MOVIE-RECORD THRU 2100-EXIT.
010200 1000-EXIT.
010300     EXIT.
010400*****************************************************************
010500 2000-LOAD-MOVIE-MASTER.
010600     ADD 1 TO W-MOV-READ.
010700     PERFORM 2300-VALIDATE-MOVIE THRU 2300-EXIT.
010800     IF MOVIE-VALID
010900        PERFORM 2400-ADD-MOVIE-TO-TABLE THRU 2400-EXIT
011000        ADD 1 TO W-MOV-ACCEPTED
011100     ELSE
011200        PERFORM 2500-REJECT-MOVIE THRU 2500-EXIT
011300        ADD 1 TO W-MOV-REJECTED
011400     END-IF.
011500     PERFORM 2100-READ-MOVIE-RECORD THRU 2100-EXIT.
011600 2000-EXIT.
011700     EXIT.
011800*****************************************************************
011900 2100-READ-MOVIE-RECORD.
012000     READ MOVIE-FILE
012100         AT END
012200            MOVE "Y" TO W-EOF-MOVIE
012300            GO TO 2100-EXIT
012400     END-READ.
012500     MOVE W-FS-MOVIE TO W-FS-GROUP-VALUE.
012600     IF NOT FS-MOVIE-OK
012700        DISPLAY "MOVIE-MAINTENANCE: READ FAILED, STATUS "
012800                W-FS-GROUP-VALUE
012900        STOP RUN
013000     END-IF.
013100 2100-EXIT.
013200     EXIT.
013300*****************************************************************
013400*  2300-VALIDATE-MOVIE ENFORCES, IN ORDER:                       *
013500*    - MOV-TITLE NON-BLANK                                       *
013600*    - MOV-DURATION, WHEN PRESENT (NON-ZERO), MUST BE > 0         *
013700*      (THE PICTURE CLAUSE IS UNSIGNED SO THIS IS ALWAYS TRUE -  *
013800*       KEPT HERE AS A VISIBLE RULE, SEE DISCUSSION 04-02-1991)  *
013900*    - MOV-ID ASCENDING MASTER-FILE ORDER                        *
014000*    - MOV-TITLE UNIQUE ACROSS ALREADY-ACCEPTED MOVIES           *
014100*****************************************************************
014200 2300-VALIDATE-MOVIE.
014300     MOVE "Y" TO W-MOVIE-VALID-SW.
014400     MOVE SPACES TO W-REJECT-REASON.
014500     IF MOV-TITLE OF MOVIE-RECORD = SPACES
014600        MOVE "N" TO W-MOVIE-VALID-SW
014700        MOVE "MOVIE TITLE IS BLANK" TO W-REJECT-REASON
014800     END-IF.
014900     IF MOVIE-VALID
015000        IF MOV-ID OF MOVIE-RECORD NOT > W-PRIOR-KEY-AREA
015100           AND W-PRIOR-KEY-AREA NOT = ZERO
015200           MOVE "N" TO W-MOVIE-VALID-SW
015300           MOVE "MOVIE MASTER OUT OF SEQUENCE" TO
015400                W-REJECT-REASON
015500        END-IF
015600     END-IF.
015700     IF MOVIE-VALID
015800        PERFORM 2310-CHECK-DUP-TITLE THRU 2310-EXIT
015900        IF DUP-MOVIE-FOUND
016000           MOVE "N" TO W-MOVIE-VALID-SW
016100           MOVE "DUPLICATE MOVIE TITLE" TO W-REJECT-REASON
016200        END-IF
016300     END-IF.
016400 2300-EXIT.
016500     EXIT.
016600*****************************************************************
016700 2310-CHECK-DUP-TITLE.
016800     MOVE "N" TO W-DUP-FOUND-SW.
016900     IF W-MOVIE-CNT = ZERO
017000        GO TO 2310-EXIT
017100     END-IF.
017200     PERFORM 2311-COMPARE-ONE-TITLE THRU 2311-EXIT
017300             VARYING W-SCAN-IDX FROM 1 BY 1
017400             UNTIL W-SCAN-IDX > W-MOVIE-CNT
017500                OR DUP-MOVIE-FOUND.
017600 2310-EXIT.
017700     EXIT.
017800*****************************************************************
017900 2311-COMPARE-ONE-TITLE.
018000     IF MOV-TBL-TITLE (W-SCAN-IDX) = MOV-TITLE OF MOVIE-RECORD
018100        MOVE "Y" TO W-DUP-FOUND-SW
018200     END-IF.
018300 2311-EXIT.
018400     EXIT.
018500*****************************************************************
018600 2400-ADD-MOVIE-TO-TABLE.
018700     ADD 1 TO W-MOVIE-CNT.
018800     MOVE MOV-ID OF MOVIE-RECORD
018900                              TO MOV-TBL-ID (W-MOVIE-CNT).
019000     MOVE MOV-TITLE OF MOVIE-RECORD
019100                              TO MOV-TBL-TITLE (W-MOVIE-CNT).
019200     MOVE MOV-GENRE OF MOVIE-RECORD
019300                              TO MOV-TBL-GENRE (W-MOVIE-CNT).
019400     MOVE MOV-DURATION OF MOVIE-RECORD
019500                              TO MOV-TBL-DURATION (W-MOVIE-CNT).
019600     MOVE ZERO              TO MOV-TBL-SHOW-CNT (W-MOVIE-CNT).
019700     MOVE MOV-ID OF MOVIE-RECORD TO W-PRIOR-KEY-AREA.
019800 2400-EXIT.
019900     EXIT.
020000*****************************************************************
020100 2500-REJECT-MOVIE.
020200     ADD 1 TO W-ERROR-LOG-CNT.
020300     MOVE "MOVIE"    TO ERR-FILE-ID (W-ERROR-LOG-CNT).
020400     MOVE MOV-ID OF MOVIE-RECORD
020500                      TO ERR-KEY (W-ERROR-LOG-CNT).
020600     MOVE W-REJECT-REASON
020700                      TO ERR-REASON (W-ERROR-LOG-CNT).
020800 2500-EXIT.
020900     EXIT.
021000*****************************************************************
021100 9000-TERMINATE.
021200     CLOSE MOVIE-FILE.
021300 9000-EXIT.
021400     EXIT.
