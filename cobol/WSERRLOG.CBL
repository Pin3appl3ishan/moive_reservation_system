000100*****************************************************************
000200*  WSERRLOG.CBL                                                 *
000300*  SHARED IN-MEMORY REJECT LOG - EVERY MAINTENANCE AND           *
000400*  TRANSACTION-PROCESSING MODULE APPENDS ONE ENTRY HERE FOR      *
000500*  EACH RECORD IT REJECTS.  CONTROL-REPORT PRINTS THIS TABLE     *
000600*  AS THE ERROR-DETAIL SECTION OF RPTFILE, IN INPUT ORDER.       *
000700*****************************************************************
000800*  05-06-1992  R.BELL      ORIGINAL REJECT-LOG WORK AREA         *
000900*  03-02-1997  R.BELL      WIDENED ERR-REASON TO 40 CHARACTERS   *
001000*****************************************************************
001100 01  W-ERROR-LOG.
001200     05  W-ERROR-LOG-CNT        PIC 9(05) COMP.
001300     05  W-ERROR-LOG-ENTRY OCCURS 3000 TIMES
001400                     INDEXED BY W-ERR-IDX.
001500         10  ERR-FILE-ID         PIC X(08).
001600         10  ERR-KEY             PIC 9(09).
001700         10  ERR-REASON          PIC X(40).
001800         10  FILLER              PIC X(03).
