000100*****************************************************************
000200*  SLSEAT.CBL - SELECT CLAUSE FOR SEAT MASTER INPUT FILE         *
000300*****************************************************************
000400     SELECT SEAT-FILE ASSIGN TO "SEAT"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-SEAT.
