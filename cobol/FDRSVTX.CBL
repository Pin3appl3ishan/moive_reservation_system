000100*****************************************************************
000200*  FDRSVTX.CBL - FD FOR RESERVATION TRANSACTION FILE             *
000300*****************************************************************
000400 FD  RESERVTX-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 76 CHARACTERS.
000800     COPY "RLRSV.CBL" REPLACING ==RESERVATION-RECORD== BY ==RESERVTX-RECORD==.
