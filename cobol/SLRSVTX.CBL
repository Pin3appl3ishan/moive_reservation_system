000100*****************************************************************
000200*  SLRSVTX.CBL - SELECT CLAUSE FOR RESERVATION TRANSACTION FILE  *
000300*****************************************************************
000400     SELECT RESERVTX-FILE ASSIGN TO "RESERVTX"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-RESERVTX.
