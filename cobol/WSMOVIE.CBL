000100*****************************************************************
000200*  WSMOVIE.CBL                                                  *
000300*  IN-MEMORY MOVIE TABLE - LOADED ASCENDING BY MOV-TBL-ID.       *
000400*  MOV-TBL-SHOW-CNT IS BUMPED BY SHOWTIME-MAINTENANCE AND IS     *
000500*  THE DELETE-PROTECTION COUNT CALLED FOR BY MOV-SHOWTIME-CNT    *
000600*  ON THE MOVIE MASTER RECORD.                                  *
000700*****************************************************************
000800*  88-19-1985  R.BELL      ORIGINAL MOVIE WORK TABLE             *
000900*  04-02-1991  R.BELL      ADDED MOV-TBL-SHOW-CNT                *
001000*****************************************************************
001100 01  W-MOVIE-TABLE.
001200     05  W-MOVIE-CNT            PIC 9(05) COMP.
001300     05  MOVIE-TBL-ENTRY OCCURS 2000 TIMES
001400                     ASCENDING KEY IS MOV-TBL-ID
001500                     INDEXED BY MOV-TBL-IDX.
001600         10  MOV-TBL-ID          PIC 9(09).
001700         10  MOV-TBL-TITLE       PIC X(40).
001800         10  MOV-TBL-GENRE       PIC X(20).
001900         10  MOV-TBL-DURATION    PIC 9(04).
002000         10  MOV-TBL-SHOW-CNT    PIC 9(05) COMP.
002100         10  FILLER              PIC X(02).
