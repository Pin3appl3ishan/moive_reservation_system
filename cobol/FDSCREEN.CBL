000100*****************************************************************
000200*  FDSCREEN.CBL - FD FOR SCREEN MASTER INPUT FILE                *
000300*****************************************************************
000400 FD  SCREEN-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 42 CHARACTERS.
000800     COPY "RLSCREEN.CBL".
