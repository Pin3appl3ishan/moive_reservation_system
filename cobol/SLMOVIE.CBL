000100*****************************************************************
000200*  SLMOVIE.CBL - SELECT CLAUSE FOR MOVIE MASTER INPUT FILE       *
000300*****************************************************************
000400     SELECT MOVIE-FILE ASSIGN TO "MOVIE"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-MOVIE.
