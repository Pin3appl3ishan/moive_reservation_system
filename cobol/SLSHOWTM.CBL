000100*****************************************************************
000200*  SLSHOWTM.CBL - SELECT CLAUSE FOR SHOWTIME MASTER INPUT FILE   *
000300*****************************************************************
000400     SELECT SHOWTIME-FILE ASSIGN TO "SHOWTIME"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-SHOWTIME.
