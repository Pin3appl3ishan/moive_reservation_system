000100*****************************************************************
000200*  WSTHEAT.CBL                                                  *
000300*  IN-MEMORY THEATER TABLE - LOADED ASCENDING BY THE-TBL-ID SO   *
000400*  THE SCREEN-MASTER SECTION OF reservation-batch CAN RUN A      *
000500*  BINARY LOOKUP AGAINST IT FOR THE OWNING THEATER OF EACH       *
000600*  SCREEN RECORD.                                                *
000700*****************************************************************
000800*  08-19-1985  R.BELL      ORIGINAL THEATER WORK TABLE           *
000900*  06-30-1993  R.BELL      ADDED THE-TBL-SCRN-CNT FOR SCREEN     *
001000*                          DELETE-PROTECTION BOOKKEEPING         *
001100*****************************************************************
001200 01  W-THEATER-TABLE.
001300     05  W-THEATER-CNT           PIC 9(05) COMP.
001400     05  THEATER-TBL-ENTRY OCCURS 500 TIMES
001500                     ASCENDING KEY IS THE-TBL-ID
001600                     INDEXED BY THE-TBL-IDX.
001700         10  THE-TBL-ID          PIC 9(09).
001800         10  THE-TBL-NAME        PIC X(40).
001900         10  THE-TBL-SCRN-CNT    PIC 9(05) COMP.
002000         10  FILLER              PIC X(02).
