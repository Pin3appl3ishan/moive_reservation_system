000100*****************************************************************
000200*  FDUSER.CBL - FD FOR USER MASTER INPUT FILE                    *
000300*****************************************************************
000400 FD  USER-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 89 CHARACTERS.
000800     COPY "RLUSER.CBL".
