000100*****************************************************************
000200*  SLUSER.CBL - SELECT CLAUSE FOR USER MASTER INPUT FILE         *
000300*****************************************************************
000400     SELECT USER-FILE ASSIGN TO "USERMAST"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-USER.
