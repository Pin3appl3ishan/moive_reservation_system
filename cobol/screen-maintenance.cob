000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. screen-maintenance.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 08-22-1985.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  08-22-1985  R.BELL      ORIGINAL PROGRAM - SCREEN MASTER LOAD *
001400*                          AND VALIDATION, CROSS-REFERENCED TO   *
001500*                          THE THEATER TABLE                     *
001600*  03-11-1987  R.BELL      ADDED FILE-STATUS TEST PARAGRAPH      *
001700*  09-05-1989  R.BELL      ADDED ROW/SEATS-PER-ROW LAYOUT        *
001800*                          DERIVATION FROM CAPACITY (REQUEST     *
001900*                          2177) - FIXED AT 10 SEATS PER ROW     *
002000*  06-30-1993  T.ORTIZ     ADDED ASCENDING-KEY-ORDER CHECK AND   *
002100*                          CASE-INSENSITIVE NAME COMPARE         *
002200*                          (REQUEST 4471)                        *
002300*  01-09-1999  T.ORTIZ     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
002400*                          FOUND IN THIS PROGRAM, NO CHANGE MADE  *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-4341.
002900 OBJECT-COMPUTER. IBM-4341.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     COPY "SLSCREEN.CBL".
003500*****************************************************************
003600 DATA DIVISION.
003700 FILE SECTION.
003800     COPY "FDSCREEN.CBL".
003900*****************************************************************
004000 WORKING-STORAGE SECTION.
004100 01  W-FS-SCREEN                PIC X(02).
004200     88  FS-SCREEN-OK            VALUE "00".
004300 01  W-EOF-SCREEN               PIC X(01) VALUE "N".
004400     88  SCREEN-EOF              VALUE "Y".
004500 01  W-SCREEN-VALID-SW          PIC X(01) VALUE "N".
004600     88  SCREEN-VALID            VALUE "Y".
004700 01  W-DUP-FOUND-SW             PIC X(01) VALUE "N".
004800     88  DUP-SCREEN-FOUND        VALUE "Y".
004900 01  W-THEATER-FOUND-SW         PIC X(01) VALUE "N".
005000     88  THEATER-FOUND           VALUE "Y".
005100 77  W-SCAN-IDX                 PIC 9(05) COMP.
005200 77  W-REJECT-REASON            PIC X(40).
005300 77  W-CAP-QUOTIENT             PIC 9(04) COMP.
005400 77  W-CAP-REMAINDER            PIC 9(04) COMP.
005500*****************************************************************
005600*  W-NAME-UPPER-1 / -2 - CASE-FOLD WORK AREAS FOR THE           *
005700*  WITHIN-THEATER SCREEN-NAME COMPARE (REQUEST 4471); THE        *
005800*  COMPILER ON THIS SHOP HAS NO UPPER-CASE INTRINSIC, SO THE     *
005900*  FOLD IS DONE WITH INSPECT ... CONVERTING.                     *
006000*****************************************************************
006100 01  W-NAME-UPPER-1             PIC X(20).
006200 01  W-NAME-UPPER-2             PIC X(20).
006300*****************************************************************
006400 01  W-KEY-EDIT-AREA.
006500     05  W-KEY-EDIT-NUM         PIC 9(09).
006600 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
006700     05  W-KEY-EDIT-TEXT        PIC X(09).
006800*****************************************************************
006900 01  W-FS-GROUP.
007000     05  W-FS-GROUP-VALUE       PIC X(02).
007100 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
007200     05  W-FS-DIGIT-1           PIC X(01).
007300     05  W-FS-DIGIT-2           PIC X(01).
007400*****************************************************************
007500 01  W-PRIOR-KEY-AREA           PIC 9(09) VALUE ZERO.
007600 01  W-PRIOR-KEY-R REDEFINES W-PRIOR-KEY-AREA.
007700     05  W-PRIOR-KEY-X          PIC X(09).
007800*****************************************************************
007900 LINKAGE SECTION.
008000     COPY "WSTHEAT.CBL".
008100     COPY "WSSCRN.CBL".
008200     COPY "WSERRLOG.CBL".
008300     COPY "WSCOUNT.CBL".
008400*****************************************************************
008500 PROCEDURE DIVISION USING W-THEATER-TABLE
008600                          W-SCREEN-TABLE
008700                          W-ERROR-LOG
008800                          W-RUN-COUNTERS.
008900*****************************************************************
009000 0000-MAIN-PROCESS.
009100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
009200     PERFORM 2000-LOAD-SCREEN-MASTER THRU 2000-EXIT
009300         UNTIL SCREEN-EOF.
009400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
009500     GOBACK.
009600 0000-EXIT.
009700     EXIT.
009800*****************************************************************
009900 1000-INITIALIZE.
010000     MOVE ZERO TO W-SCREEN-CNT.
010100     MOVE ZERO TO W-PRIOR-KEY-AREA.
010200     OPEN INPUT SCREEN-FILE.
010300     IF NOT FS-SCREEN-OK
010400        MOVE W-FS-SCREEN TO W-FS-GROUP-VALUE
010500        DISPLAY "SCREEN-MAINTENANCE: OPEN FAILED, STATUS "
010600                W-FS-GROUP-VALUE
010700        STOP RUN
010800     END-IF.
010900     PERFORM 2100-READ-SCREEN-RECORD THRU 2100-EXIT.
011000 1000-EXIT.
011100     EXIT.
011200*****************************************************************
011300 2000-LOAD-SCREEN-MASTER.
011400     ADD 1 TO W-SCR-READ.
011500     PERFORM 2300-VALIDATE-SCREEN THRU 2300-EXIT.
011600     IF SCREEN-VALID
011700        PERFORM 2400-ADD-SCREEN-TO-TABLE THRU 2400-EXIT
011800        ADD 1 TO W-SCR-ACCEPTED
011900     ELSE
012000        PERFORM 2500-REJECT-SCREEN THRU 2500-EXIT
012100        ADD 1 TO W-SCR-REJECTED
012200     END-IF.
012300     PERFORM 2100-READ-SCREEN-RECORD THRU 2100-EXIT.
012400 2000-EXIT.
012500     EXIT.
012600*****************************************************************
012700 2100-READ-SCREEN-RECORD.
012800     READ SCREEN-FILE
012900         AT END
013000            MOVE "Y" TO W-EOF-SCREEN
013100            GO TO 2100-EXIT
013200     END-READ.
013300     MOVE W-FS-SCREEN TO W-FS-GROUP-VALUE.
013400     IF NOT FS-SCREEN-OK
013500        DISPLAY "SCREEN-MAINTENANCE: READ FAILED, STATUS "
013600                W-FS-GROUP-VALUE
013700        STOP RUN
013800     END-IF.
013900 2100-EXIT.
014000     EXIT.
014100*****************************************************************
014200*  2300-VALIDATE-SCREEN ENFORCES, IN ORDER:                      *
014300*    - SCR-CAPACITY > 0                                          *
014400*    - SCR-THEATER-ID MUST REFERENCE AN ACCEPTED THEATER         *
014500*      (SEARCH ALL - BINARY SEARCH ON THE ASCENDING THEATER      *
014600*      TABLE)                                                    *
014700*    - SCR-ID ASCENDING MASTER-FILE ORDER                        *
014800*    - SCR-NAME UNIQUE WITHIN ITS THEATER, CASE-INSENSITIVE      *
014900*****************************************************************
015000 2300-VALIDATE-SCREEN.
015100     MOVE "Y" TO W-SCREEN-VALID-SW.
015200     MOVE SPACES TO W-REJECT-REASON.
015300     IF SCR-CAPACITY OF SCREEN-RECORD = ZERO
015400        MOVE "N" TO W-SCREEN-VALID-SW
015500        MOVE "SCREEN CAPACITY IS ZERO" TO W-REJECT-REASON
015600     END-IF.
015700     IF SCREEN-VALID
015800        PERFORM 2320-FIND-THEATER THRU 2320-EXIT
015900        IF NOT THEATER-FOUND
016000           MOVE "N" TO W-SCREEN-VALID-SW
016100           MOVE "THEATER ID NOT FOUND" TO W-REJECT-REASON
016200        END-IF
016300     END-IF.
016400     IF SCREEN-VALID
016500        IF SCR-ID OF SCREEN-RECORD NOT > W-PRIOR-KEY-AREA
016600           AND W-PRIOR-KEY-AREA NOT = ZERO
016700           MOVE "N" TO W-SCREEN-VALID-SW
016800           MOVE "SCREEN MASTER OUT OF SEQUENCE" TO
016900                W-REJECT-REASON
017000        END-IF
017100     END-IF.
017200     IF SCREEN-VALID
017300        PERFORM 2330-CHECK-DUP-NAME THRU 2330-EXIT
017400        IF DUP-SCREEN-FOUND
017500           MOVE "N" TO W-SCREEN-VALID-SW
017600           MOVE "DUPLICATE SCREEN NAME IN THEATER" TO
017700                W-REJECT-REASON
017800        END-IF
017900     END-IF.
018000 2300-EXIT.
018100     EXIT.
018200*****************************************************************
018300 2320-FIND-THEATER.
018400     MOVE "N" TO W-THEATER-FOUND-SW.
018500     SET THE-TBL-IDX TO 1.
018600     SEARCH ALL THEATER-TBL-ENTRY
018700         AT END
018800            MOVE "N" TO W-THEATER-FOUND-SW
018900         WHEN THE-TBL-ID (THE-TBL-IDX) =
019000                          SCR-THEATER-ID OF SCREEN-RECORD
019100            MOVE "Y" TO W-THEATER-FOUND-SW
019200     END-SEARCH.
019300 2320-EXIT.
019400     EXIT.
019500*****************************************************************
019600 2330-CHECK-DUP-NAME.
019700     MOVE "N" TO W-DUP-FOUND-SW.
019800     IF W-SCREEN-CNT = ZERO
019900        GO TO 2330-EXIT
020000     END-IF.
020100     MOVE SCR-NAME OF SCREEN-RECORD TO W-NAME-UPPER-1.
020200     INSPECT W-NAME-UPPER-1 CONVERTING
020300         "abcdefghijklmnopqrstuvwxyz" TO
020400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020500     PERFORM 2331-COMPARE-ONE-SCREEN THRU 2331-EXIT
020600             VARYING W-SCAN-IDX FROM 1 BY 1
020700             UNTIL W-SCAN-IDX > W-SCREEN-CNT
020800                OR DUP-SCREEN-FOUND.
020900 2330-EXIT.
021000     EXIT.
021100*****************************************************************
021200 2331-COMPARE-ONE-SCREEN.
021300     IF SCR-TBL-THEATER-ID (W-SCAN-IDX) =
021400                          SCR-THEATER-ID OF SCREEN-RECORD
021500        MOVE SCR-TBL-NAME (W-SCAN-IDX) TO W-NAME-UPPER-2
021600        INSPECT W-NAME-UPPER-2 CONVERTING
021700            "abcdefghijklmnopqrstuvwxyz" TO
021800            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021900        IF W-NAME-UPPER-2 = W-NAME-UPPER-1
022000           MOVE "Y" TO W-DUP-FOUND-SW
022100        END-IF
022200     END-IF.
022300 2331-EXIT.
022400     EXIT.
022500*****************************************************************
022600*  2400-ADD-SCREEN-TO-TABLE DERIVES SCR-TBL-ROWS AS THE CEILING  *
022700*  OF CAPACITY / 10 (10 SEATS PER ROW, FIXED - REQUEST 2177),    *
022800*  AND BUMPS THE OWNING THEATER'S SCREEN-COUNT FOR THEATER       *
022900*  DELETE-PROTECTION BOOKKEEPING.                                *
023000*****************************************************************
023100 2400-ADD-SCREEN-TO-TABLE.
023200     ADD 1 TO W-SCREEN-CNT.
023300     MOVE SCR-ID OF SCREEN-RECORD TO SCR-TBL-ID (W-SCREEN-CNT).
023400     MOVE SCR-THEATER-ID OF SCREEN-RECORD
023500                          TO SCR-TBL-THEATER-ID (W-SCREEN-CNT).
023600     MOVE SCR-NAME OF SCREEN-RECORD
023700                          TO SCR-TBL-NAME (W-SCREEN-CNT).
023800     MOVE SCR-CAPACITY OF SCREEN-RECORD
023900                          TO SCR-TBL-CAPACITY (W-SCREEN-CNT).
024000     DIVIDE SCR-CAPACITY OF SCREEN-RECORD BY 10
024100             GIVING W-CAP-QUOTIENT
024200             REMAINDER W-CAP-REMAINDER.
024300     IF W-CAP-REMAINDER > ZERO
024400        ADD 1 TO W-CAP-QUOTIENT
024500     END-IF.
024600     MOVE W-CAP-QUOTIENT TO SCR-TBL-ROWS (W-SCREEN-CNT).
024700     MOVE ZERO TO SCR-TBL-SEAT-CNT (W-SCREEN-CNT).
024800     MOVE ZERO TO SCR-TBL-SHOW-CNT (W-SCREEN-CNT).
024900     ADD 1 TO THE-TBL-SCRN-CNT (THE-TBL-IDX).
025000     MOVE SCR-ID OF SCREEN-RECORD TO W-PRIOR-KEY-AREA.
025100 2400-EXIT.
025200     EXIT.
025300*****************************************************************
025400 2500-REJECT-SCREEN.
025500     ADD 1 TO W-ERROR-LOG-CNT.
025600     MOVE "SCREEN"   TO ERR-FILE-ID (W-ERROR-LOG-CNT).
025700     MOVE SCR-ID OF SCREEN-RECORD
025800                      TO ERR-KEY (W-ERROR-LOG-CNT).
025900     MOVE W-REJECT-REASON
026000                      TO ERR-REASON (W-ERROR-LOG-CNT).
026100 2500-EXIT.
026200     EXIT.
026300*****************************************************************
026400 9000-TERMINATE.
026500     CLOSE SCREEN-FILE.
026600 9000-EXIT.
026700     EXIT.
