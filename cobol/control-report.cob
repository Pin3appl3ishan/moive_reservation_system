000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. control-report.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 05-06-1992.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  05-06-1992  R.BELL      ORIGINAL PROGRAM - CONTROL REPORT,    *
001400*                          MODELED ON THE OLD DEDUCTIBLES REPORT *
001500*                          HEADING / DETAIL / CONTROL-BREAK /    *
001600*                          GRAND-TOTAL LAYOUT STYLE              *
001700*  09-18-1996  R.BELL      ADDED THE OCCUPANCY CONTROL-BREAK     *
001800*                          SECTION (REQUEST 4471)                *
001900*  03-02-1997  R.BELL      WIDENED ERROR-DETAIL REASON COLUMN TO *
002000*                          MATCH THE WSERRLOG.CBL WIDTH CHANGE   *
002100*  01-09-1999  T.ORTIZ     Y2K REVIEW - TITLE LINE PRINTS THE    *
002200*                          FULL 14-DIGIT RUN-TS, NO CHANGE MADE  *
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-4341.
002700 OBJECT-COMPUTER. IBM-4341.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     COPY "SLRPT.CBL".
003300*****************************************************************
003400 DATA DIVISION.
003500 FILE SECTION.
003600     COPY "FDRPT.CBL".
003700*****************************************************************
003800 WORKING-STORAGE SECTION.
003900 01  W-FS-RPTFILE               PIC X(02).
004000     88  FS-RPTFILE-OK           VALUE "00".
004100 01  W-PRINTED-LINES            PIC 9(02) COMP.
004200     88  PAGE-FULL               VALUE 30 THRU 99.
004300 77  W-PAGE-NUMBER              PIC 9(04) COMP.
004400 77  W-SOLD-CNT                 PIC 9(05) COMP.
004500 77  W-OCC-CAPACITY             PIC 9(04).
004600*****************************************************************
004700 01  W-TITLE-LINE.
004800     05  FILLER                  PIC X(01) VALUE SPACE.
004900     05  FILLER                  PIC X(30)
005000             VALUE "RESERVATION-BATCH CONTROL RPT".
005100     05  FILLER                  PIC X(05) VALUE SPACES.
005200     05  FILLER                  PIC X(07) VALUE "RUN-TS:".
005300     05  W-TTL-RUNTS            PIC 9(14).
005400     05  FILLER                  PIC X(05) VALUE SPACES.
005500     05  FILLER                  PIC X(05) VALUE "PAGE:".
005600     05  W-TTL-PAGE             PIC ZZZ9.
005700     05  FILLER                  PIC X(61) VALUE SPACES.
005800*****************************************************************
005900 01  W-ERR-HEADING-LINE.
006000     05  FILLER                  PIC X(01) VALUE SPACE.
006100     05  FILLER                  PIC X(20)
006200             VALUE "ERROR DETAIL SECTION".
006300     05  FILLER                  PIC X(111) VALUE SPACES.
006400 01  W-ERR-COLHDR-LINE.
006500     05  FILLER                  PIC X(01) VALUE SPACE.
006600     05  FILLER                  PIC X(08) VALUE "FILE".
006700     05  FILLER                  PIC X(02) VALUE SPACES.
006800     05  FILLER                  PIC X(09) VALUE "REC KEY".
006900     05  FILLER                  PIC X(02) VALUE SPACES.
007000     05  FILLER                  PIC X(40) VALUE "REASON".
007100     05  FILLER                  PIC X(70) VALUE SPACES.
007200 01  W-ERR-DETAIL-LINE.
007300     05  FILLER                  PIC X(01) VALUE SPACE.
007400     05  W-ERD-FILE             PIC X(08).
007500     05  FILLER                  PIC X(02) VALUE SPACES.
007600     05  W-ERD-KEY              PIC 9(09).
007700     05  FILLER                  PIC X(02) VALUE SPACES.
007800     05  W-ERD-REASON           PIC X(40).
007900     05  FILLER                  PIC X(70) VALUE SPACES.
008000*****************************************************************
008100 01  W-OCC-HEADING-LINE.
008200     05  FILLER                  PIC X(01) VALUE SPACE.
008300     05  FILLER                  PIC X(17)
008400             VALUE "OCCUPANCY SECTION".
008500     05  FILLER                  PIC X(114) VALUE SPACES.
008600 01  W-OCC-DETAIL-LINE.
008700     05  FILLER                  PIC X(01) VALUE SPACE.
008800     05  FILLER                  PIC X(09) VALUE "SHOWTIME ".
008900     05  W-OCD-SHOW-ID          PIC ZZZZZZZZ9.
009000     05  FILLER                  PIC X(03) VALUE SPACES.
009100     05  FILLER                  PIC X(06) VALUE "MOVIE ".
009200     05  W-OCD-MOVIE-ID         PIC ZZZZZZZZ9.
009300     05  FILLER                  PIC X(03) VALUE SPACES.
009400     05  FILLER                  PIC X(07) VALUE "SCREEN ".
009500     05  W-OCD-SCREEN-ID        PIC ZZZZZZZZ9.
009600     05  FILLER                  PIC X(03) VALUE SPACES.
009700     05  FILLER                  PIC X(05) VALUE "SOLD ".
009800     05  W-OCD-SOLD             PIC ZZZZ9.
009900     05  FILLER                  PIC X(04) VALUE " OF ".
010000     05  W-OCD-CAPACITY         PIC ZZZZ9.
010100     05  FILLER                  PIC X(54) VALUE SPACES.
010200*****************************************************************
010300 01  W-TOTALS-HEADING-LINE.
010400     05  FILLER                  PIC X(01) VALUE SPACE.
010500     05  FILLER                  PIC X(14) VALUE "TOTALS SECTION".
010600     05  FILLER                  PIC X(117) VALUE SPACES.
010700 01  W-TOTALS-FILE-LINE.
010800     05  FILLER                  PIC X(01) VALUE SPACE.
010900     05  W-TOT-FILE-NAME        PIC X(10).
011000     05  FILLER                  PIC X(02) VALUE SPACES.
011100     05  FILLER                  PIC X(05) VALUE "READ=".
011200     05  W-TOT-READ             PIC ZZZZZZ9.
011300     05  FILLER                  PIC X(02) VALUE SPACES.
011400     05  FILLER                  PIC X(05) VALUE "ACC= ".
011500     05  W-TOT-ACCEPT           PIC ZZZZZZ9.
011600     05  FILLER                  PIC X(02) VALUE SPACES.
011700     05  FILLER                  PIC X(05) VALUE "REJ= ".
011800     05  W-TOT-REJECT           PIC ZZZZZZ9.
011900     05  FILLER                  PIC X(79) VALUE SPACES.
012000 01  W-TOTALS-STATUS-LINE.
012100     05  FILLER                  PIC X(01) VALUE SPACE.
012200     05  FILLER                  PIC X(10) VALUE "RESV STS  ".
012300     05  FILLER                  PIC X(02) VALUE SPACES.
012400     05  FILLER                  PIC X(05) VALUE "PEND=".
012500     05  W-TOT-PENDING          PIC ZZZZZZ9.
012600     05  FILLER                  PIC X(02) VALUE SPACES.
012700     05  FILLER                  PIC X(05) VALUE "CONF=".
012800     05  W-TOT-CONFIRM          PIC ZZZZZZ9.
012900     05  FILLER                  PIC X(02) VALUE SPACES.
013000     05  FILLER                  PIC X(05) VALUE "CANC=".
013100     05  W-TOT-CANCEL           PIC ZZZZZZ9.
013200     05  FILLER                  PIC X(02) VALUE SPACES.
013300     05  FILLER                  PIC X(05) VALUE "COMP=".
013400     05  W-TOT-COMPLETE         PIC ZZZZZZ9.
013500     05  FILLER                  PIC X(02) VALUE SPACES.
013600     05  FILLER                  PIC X(05) VALUE "HELD=".
013700     05  W-TOT-HELD             PIC ZZZZZZ9.
013800     05  FILLER                  PIC X(02) VALUE SPACES.
013900     05  FILLER                  PIC X(05) VALUE "EXPH=".
014000     05  W-TOT-EXPHOLD          PIC ZZZZZZ9.
014100     05  FILLER                  PIC X(37) VALUE SPACES.
014200 01  W-TOTALS-REVENUE-LINE.
014300     05  FILLER                  PIC X(01) VALUE SPACE.
014400     05  FILLER                  PIC X(23)
014500             VALUE "TOTAL CONFIRMED REVENUE".
014600     05  FILLER                  PIC X(02) VALUE SPACES.
014700     05  W-TOT-REVENUE          PIC ZZZ,ZZZ,ZZ9.99-.
014800     05  FILLER                  PIC X(91) VALUE SPACES.
014900*****************************************************************
015000 01  W-KEY-EDIT-AREA.
015100     05  W-KEY-EDIT-NUM         PIC 9(09).
015200 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
015300     05  W-KEY-EDIT-TEXT        PIC X(09).
015400 01  W-FS-GROUP.
015500     05  W-FS-GROUP-VALUE       PIC X(02).
015600 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
015700     05  W-FS-DIGIT-1           PIC X(01).
015800     05  W-FS-DIGIT-2           PIC X(01).
015900*****************************************************************
016000 LINKAGE SECTION.
016100     COPY "WSSCRN.CBL".
016200     COPY "WSSHOW.CBL".
016300     COPY "WSSRSV.CBL".
016400     COPY "WSRUNTS.CBL".
016500     COPY "WSERRLOG.CBL".
016600     COPY "WSCOUNT.CBL".
016700*****************************************************************
016800 PROCEDURE DIVISION USING W-SCREEN-TABLE
016900                          W-SHOWTIME-TABLE
017000                          W-SEAT-RESV-TABLE
017100                          W-RUN-TS-AREA
017200                          W-ERROR-LOG
017300                          W-RUN-COUNTERS.
017400*****************************************************************
017500 0000-MAIN-PROCESS.
017600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017700     PERFORM 3000-PRINT-ERRORS THRU 3000-EXIT.
017800     PERFORM 4000-PRINT-OCCUPANCY THRU 4000-EXIT.
017900     PERFORM 5000-PRINT-TOTALS THRU 5000-EXIT.
018000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018100     GOBACK.
018200 0000-EXIT.
018300     EXIT.
018400*****************************************************************
018500 1000-INITIALIZE.
018600     MOVE ZERO TO W-PAGE-NUMBER.
018700     OPEN OUTPUT RPTFILE.
018800     IF NOT FS-RPTFILE-OK
018900        MOVE W-FS-RPTFILE TO W-FS-GROUP-VALUE
019000        DISPLAY "CONTROL-REPORT: RPTFILE OPEN FAILED, STATUS "
019100                W-FS-GROUP-VALUE
019200        STOP RUN
019300     END-IF.
019400     PERFORM 2000-PRINT-HEADING THRU 2000-EXIT.
019500 1000-EXIT.
019600     EXIT.
019700*****************************************************************
019800*  2000-PRINT-HEADING IS PERFORMED ONCE AT INITIALIZATION AND    *
019900*  AGAIN BY 9050-CHECK-PAGE-FULL EVERY TIME A SECTION RUNS PAST  *
020000*  29 LINES ON THE CURRENT PAGE.                                 *
020100*****************************************************************
020200 2000-PRINT-HEADING.
020300     ADD 1 TO W-PAGE-NUMBER.
020400     MOVE W-RUN-TS TO W-TTL-RUNTS.
020500     MOVE W-PAGE-NUMBER TO W-TTL-PAGE.
020600     WRITE RPT-LINE FROM W-TITLE-LINE AFTER ADVANCING C01.
020700     MOVE 1 TO W-PRINTED-LINES.
020800 2000-EXIT.
020900     EXIT.
021000*****************************************************************
021100 3000-PRINT-ERRORS.
021200     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
021300     WRITE RPT-LINE FROM W-ERR-HEADING-LINE AFTER ADVANCING 2.
021400     ADD 1 TO W-PRINTED-LINES.
021500     WRITE RPT-LINE FROM W-ERR-COLHDR-LINE AFTER ADVANCING 1.
021600     ADD 1 TO W-PRINTED-LINES.
021700     IF W-ERROR-LOG-CNT = ZERO
021800        GO TO 3000-EXIT
021900     END-IF.
022000     PERFORM 3010-PRINT-ONE-ERROR THRU 3010-EXIT
022100             VARYING W-ERR-IDX FROM 1 BY 1
022200             UNTIL W-ERR-IDX > W-ERROR-LOG-CNT.
022300 3000-EXIT.
022400     EXIT.
022500*****************************************************************
022600 3010-PRINT-ONE-ERROR.
022700     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
022800     MOVE ERR-FILE-ID (W-ERR-IDX) TO W-ERD-FILE.
022900     MOVE ERR-KEY (W-ERR-IDX) TO W-ERD-KEY.
023000     MOVE ERR-REASON (W-ERR-IDX) TO W-ERD-REASON.
023100     WRITE RPT-LINE FROM W-ERR-DETAIL-LINE AFTER ADVANCING 1.
023200     ADD 1 TO W-PRINTED-LINES.
023300 3010-EXIT.
023400     EXIT.
023500*****************************************************************
023600*  4000-PRINT-OCCUPANCY - CONTROL BREAK ON SHOW-TBL-ID, WHICH IS *
023700*  ALREADY ASCENDING BECAUSE THE SHOWTIME TABLE WAS LOADED THAT  *
023800*  WAY, SO NO SORT IS NEEDED BEFORE THIS SECTION PRINTS.         *
023900*****************************************************************
024000 4000-PRINT-OCCUPANCY.
024100     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
024200     WRITE RPT-LINE FROM W-OCC-HEADING-LINE AFTER ADVANCING 2.
024300     ADD 1 TO W-PRINTED-LINES.
024400     IF W-SHOWTIME-CNT = ZERO
024500        GO TO 4000-EXIT
024600     END-IF.
024700     PERFORM 4010-PRINT-ONE-SHOWTIME THRU 4010-EXIT
024800             VARYING SHOW-TBL-IDX FROM 1 BY 1
024900             UNTIL SHOW-TBL-IDX > W-SHOWTIME-CNT.
025000 4000-EXIT.
025100     EXIT.
025200*****************************************************************
025300 4010-PRINT-ONE-SHOWTIME.
025400     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
025500     MOVE ZERO TO W-SOLD-CNT.
025600     IF W-SEAT-RESV-CNT NOT = ZERO
025700        PERFORM 4020-COUNT-ONE-SEATRSV THRU 4020-EXIT
025800                VARYING SRSV-TBL-IDX FROM 1 BY 1
025900                UNTIL SRSV-TBL-IDX > W-SEAT-RESV-CNT
026000     END-IF.
026100     PERFORM 4030-FIND-SCREEN-FOR-SHOWTIME THRU 4030-EXIT.
026200     MOVE SHOW-TBL-ID (SHOW-TBL-IDX) TO W-OCD-SHOW-ID.
026300     MOVE SHOW-TBL-MOVIE-ID (SHOW-TBL-IDX) TO W-OCD-MOVIE-ID.
026400     MOVE SHOW-TBL-SCREEN-ID (SHOW-TBL-IDX) TO W-OCD-SCREEN-ID.
026500     MOVE W-SOLD-CNT TO W-OCD-SOLD.
026600     MOVE W-OCC-CAPACITY TO W-OCD-CAPACITY.
026700     WRITE RPT-LINE FROM W-OCC-DETAIL-LINE AFTER ADVANCING 1.
026800     ADD 1 TO W-PRINTED-LINES.
026900 4010-EXIT.
027000     EXIT.
027100*****************************************************************
027200*  4020-COUNT-ONE-SEATRSV COUNTS ENTRIES ON THIS SHOWTIME WHOSE  *
027300*  STATUS IS ONE OF THE "ACTIVE FOR OCCUPANCY" STATUSES.         *
027400*****************************************************************
027500 4020-COUNT-ONE-SEATRSV.
027600     IF SRSV-TBL-SHOWTIME-ID (SRSV-TBL-IDX) =
027700                     SHOW-TBL-ID (SHOW-TBL-IDX)
027800        AND (SRSV-TBL-STATUS (SRSV-TBL-IDX) = "HELD"
027900          OR SRSV-TBL-STATUS (SRSV-TBL-IDX) = "PAID"
028000          OR SRSV-TBL-STATUS (SRSV-TBL-IDX) = "RESERVED"
028100          OR SRSV-TBL-STATUS (SRSV-TBL-IDX) = "CONFIRMED")
028200        ADD 1 TO W-SOLD-CNT
028300     END-IF.
028400 4020-EXIT.
028500     EXIT.
028600*****************************************************************
028700 4030-FIND-SCREEN-FOR-SHOWTIME.
028800     MOVE ZERO TO W-OCC-CAPACITY.
028900     SET SCR-TBL-IDX TO 1.
029000     SEARCH ALL SCREEN-TBL-ENTRY
029100         AT END
029200            CONTINUE
029300         WHEN SCR-TBL-ID (SCR-TBL-IDX) =
029400                          SHOW-TBL-SCREEN-ID (SHOW-TBL-IDX)
029500            MOVE SCR-TBL-CAPACITY (SCR-TBL-IDX) TO W-OCC-CAPACITY
029600     END-SEARCH.
029700 4030-EXIT.
029800     EXIT.
029900*****************************************************************
030000 5000-PRINT-TOTALS.
030100     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
030200     WRITE RPT-LINE FROM W-TOTALS-HEADING-LINE AFTER ADVANCING 2.
030300     ADD 1 TO W-PRINTED-LINES.
030400     MOVE "THEATER"   TO W-TOT-FILE-NAME.
030500     MOVE W-THE-READ TO W-TOT-READ.
030600     MOVE W-THE-ACCEPTED TO W-TOT-ACCEPT.
030700     MOVE W-THE-REJECTED TO W-TOT-REJECT.
030800     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
030900     MOVE "SCREEN"    TO W-TOT-FILE-NAME.
031000     MOVE W-SCR-READ TO W-TOT-READ.
031100     MOVE W-SCR-ACCEPTED TO W-TOT-ACCEPT.
031200     MOVE W-SCR-REJECTED TO W-TOT-REJECT.
031300     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
031400     MOVE "SEAT"      TO W-TOT-FILE-NAME.
031500     MOVE W-SEAT-READ TO W-TOT-READ.
031600     MOVE W-SEAT-ACCEPTED TO W-TOT-ACCEPT.
031700     MOVE W-SEAT-REJECTED TO W-TOT-REJECT.
031800     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
031900     MOVE "MOVIE"     TO W-TOT-FILE-NAME.
032000     MOVE W-MOV-READ TO W-TOT-READ.
032100     MOVE W-MOV-ACCEPTED TO W-TOT-ACCEPT.
032200     MOVE W-MOV-REJECTED TO W-TOT-REJECT.
032300     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
032400     MOVE "SHOWTIME"  TO W-TOT-FILE-NAME.
032500     MOVE W-SHOW-READ TO W-TOT-READ.
032600     MOVE W-SHOW-ACCEPTED TO W-TOT-ACCEPT.
032700     MOVE W-SHOW-REJECTED TO W-TOT-REJECT.
032800     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
032900     MOVE "USER"      TO W-TOT-FILE-NAME.
033000     MOVE W-USR-READ TO W-TOT-READ.
033100     MOVE W-USR-ACCEPTED TO W-TOT-ACCEPT.
033200     MOVE W-USR-REJECTED TO W-TOT-REJECT.
033300     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
033400     MOVE "RESERVTX"  TO W-TOT-FILE-NAME.
033500     MOVE W-RSV-READ TO W-TOT-READ.
033600     MOVE W-RSV-ACCEPTED TO W-TOT-ACCEPT.
033700     MOVE W-RSV-REJECTED TO W-TOT-REJECT.
033800     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
033900     MOVE "SEATRSTX"  TO W-TOT-FILE-NAME.
034000     MOVE W-SRSV-READ TO W-TOT-READ.
034100     MOVE W-SRSV-ACCEPTED TO W-TOT-ACCEPT.
034200     MOVE W-SRSV-REJECTED TO W-TOT-REJECT.
034300     PERFORM 5010-WRITE-FILE-TOTALS-LINE THRU 5010-EXIT.
034400     MOVE W-RSV-PENDING-CNT TO W-TOT-PENDING.
034500     MOVE W-RSV-CONFIRM-CNT TO W-TOT-CONFIRM.
034600     MOVE W-RSV-CANCEL-CNT TO W-TOT-CANCEL.
034700     MOVE W-RSV-COMPLETE-CNT TO W-TOT-COMPLETE.
034800     MOVE W-RSV-HELD-CNT TO W-TOT-HELD.
034900     MOVE W-EXPIRED-HOLD-CNT TO W-TOT-EXPHOLD.
035000     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
035100     WRITE RPT-LINE FROM W-TOTALS-STATUS-LINE AFTER ADVANCING 1.
035200     ADD 1 TO W-PRINTED-LINES.
035300     MOVE W-TOTAL-CONFIRM-REV TO W-TOT-REVENUE.
035400     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
035500     WRITE RPT-LINE FROM W-TOTALS-REVENUE-LINE AFTER ADVANCING 2.
035600     ADD 1 TO W-PRINTED-LINES.
035700 5000-EXIT.
035800     EXIT.
035900*****************************************************************
036000 5010-WRITE-FILE-TOTALS-LINE.
036100     PERFORM 9050-CHECK-PAGE-FULL THRU 9050-EXIT.
036200     WRITE RPT-LINE FROM W-TOTALS-FILE-LINE AFTER ADVANCING 1.
036300     ADD 1 TO W-PRINTED-LINES.
036400 5010-EXIT.
036500     EXIT.
036600*****************************************************************
036700 9050-CHECK-PAGE-FULL.
036800     IF PAGE-FULL
036900        PERFORM 2000-PRINT-HEADING THRU 2000-EXIT
037000     END-IF.
037100 9050-EXIT.
037200     EXIT.
037300*****************************************************************
037400 9000-TERMINATE.
037500     CLOSE RPTFILE.
037600 9000-EXIT.
037700     EXIT.
