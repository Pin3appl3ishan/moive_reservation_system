000100*****************************************************************
000200*  RLUSER.CBL                                                   *
000300*  USER MASTER RECORD LAYOUT - USRREC                           *
000400*  SHARED BY: FDUSER.CBL (USER MASTER INPUT)                     *
000500*****************************************************************
000600*  02-11-1988  R.BELL      ORIGINAL LAYOUT FOR USER MASTER       *
000700*****************************************************************
000800 01  USER-RECORD.
000900     05  USR-ID                  PIC 9(09).
001000     05  USR-USERNAME            PIC X(20).
001100     05  USR-EMAIL               PIC X(40).
001200     05  USR-ROLE                PIC X(20).
