000100*****************************************************************
000200*  FDRPT.CBL - FD FOR THE CONTROL REPORT PRINT IMAGE FILE        *
000300*****************************************************************
000400 FD  RPTFILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 132 CHARACTERS.
000800 01  RPT-LINE                    PIC X(132).
