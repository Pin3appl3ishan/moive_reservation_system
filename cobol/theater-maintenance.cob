000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. theater-maintenance.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 08-19-1985.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  08-19-1985  R.BELL      ORIGINAL PROGRAM - THEATER MASTER     *
001400*                          LOAD AND VALIDATION FOR THE NIGHTLY   *
001500*                          RESERVATION BATCH                     *
001600*  03-11-1987  R.BELL      ADDED FILE-STATUS TEST PARAGRAPH      *
001700*  06-30-1993  T.ORTIZ     ADDED ASCENDING-KEY-ORDER CHECK ON    *
001800*                          THE THEATER MASTER (REQUEST 4471)     *
001900*  01-09-1999  T.ORTIZ     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
002000*                          FOUND IN THIS PROGRAM, NO CHANGE MADE  *
002100*  05-14-2002  D.KRAMER    REQUEST 6120 - CONFIRMED THEATER-TBL  *
002200*                          ENTRY WIDTH SUPPORTS 500 THEATERS      *
002300*****************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-4341.
002700 OBJECT-COMPUTER. IBM-4341.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     COPY "SLTHEATR.CBL".
003300*****************************************************************
003400 DATA DIVISION.
003500 FILE SECTION.
003600     COPY "FDTHEATR.CBL".
003700*****************************************************************
003800 WORKING-STORAGE SECTION.
003900 01  W-FS-THEATER               PIC X(02).
004000     88  FS-THEATER-OK           VALUE "00".
004100 01  W-EOF-THEATER              PIC X(01) VALUE "N".
004200     88  THEATER-EOF             VALUE "Y".
004300 01  W-THEATER-VALID-SW         PIC X(01) VALUE "N".
004400     88  THEATER-VALID           VALUE "Y".
004500 01  W-DUP-FOUND-SW             PIC X(01) VALUE "N".
004600     88  DUP-THEATER-FOUND       VALUE "Y".
004700 77  W-SCAN-IDX                 PIC 9(05) COMP.
004800 77  W-REJECT-REASON            PIC X(40).
004900*****************************************************************
005000*  W-KEY-EDIT-AREA - A NUMERIC THEATER-ID IS MOVED HERE SO IT   *
005100*  CAN BE TREATED AS ALPHANUMERIC (VIA THE REDEFINES BELOW) WHEN *
005200*  BUILT INTO A REJECT-REASON TEXT LINE FOR THE CONTROL REPORT.  *
005300*****************************************************************
005400 01  W-KEY-EDIT-AREA.
005500     05  W-KEY-EDIT-NUM         PIC 9(09).
005600 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
005700     05  W-KEY-EDIT-TEXT        PIC X(09).
005800*****************************************************************
005900*  W-FS-GROUP-R - SPLITS THE TWO-DIGIT FILE STATUS SO THE       *
006000*  ABEND MESSAGE CAN DISPLAY EACH DIGIT SEPARATELY IF NEEDED.    *
006100*****************************************************************
006200 01  W-FS-GROUP.
006300     05  W-FS-GROUP-VALUE       PIC X(02).
006400 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
006500     05  W-FS-DIGIT-1           PIC X(01).
006600     05  W-FS-DIGIT-2           PIC X(01).
006700*****************************************************************
006800*  W-PRIOR-KEY-AREA - HOLDS THE LAST ACCEPTED THEATER-ID SO     *
006900*  2300-VALIDATE-THEATER CAN ENFORCE ASCENDING MASTER-FILE       *
007000*  ORDER (REQUEST 4471, 06-30-1993).                             *
007100*****************************************************************
007200 01  W-PRIOR-KEY-AREA           PIC 9(09) VALUE ZERO.
007300 01  W-PRIOR-KEY-R REDEFINES W-PRIOR-KEY-AREA.
007400     05  W-PRIOR-KEY-X          PIC X(09).
007500*****************************************************************
007600 LINKAGE SECTION.
007700     COPY "WSTHEAT.CBL".
007800     COPY "WSERRLOG.CBL".
007900     COPY "WSCOUNT.CBL".
008000*****************************************************************
008100 PROCEDURE DIVISION USING W-THEATER-TABLE
008200                          W-ERROR-LOG
008300                          W-RUN-COUNTERS.
008400*****************************************************************
008500 0000-MAIN-PROCESS.
008600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
008700     PERFORM 2000-LOAD-THEATER-MASTER THRU 2000-EXIT
008800         UNTIL THEATER-EOF.
008900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
009000     GOBACK.
009100 0000-EXIT.
009200     EXIT.
009300*****************************************************************
009400 1000-INITIALIZE.
009500     MOVE ZERO TO W-THEATER-CNT.
009600     MOVE ZERO TO W-PRIOR-KEY-AREA.
009700     OPEN INPUT THEATER-FILE.
009800     IF NOT FS-THEATER-OK
009900        MOVE W-FS-THEATER TO W-FS-GROUP-VALUE
010000        DISPLAY "THEATER-MAINTENANCE: OPEN FAILED, STATUS "
010100                W-FS-GROUP-VALUE
010200        STOP RUN
010300     END-IF.
010400     PERFORM 2100-READ-THEATER-RECORD THRU 2100-EXIT.
010500 1000-EXIT.
010600     EXIT.
010700*****************************************************************
010800 2000-LOAD-THEATER-MASTER.
010900     ADD 1 TO W-THE-READ.
011000     PERFORM 2300-VALIDATE-THEATER THRU 2300-EXIT.
011100     IF THEATER-VALID
011200        PERFORM 2400-ADD-THEATER-TO-TABLE THRU 2400-EXIT
011300        ADD 1 TO W-THE-ACCEPTED
011400     ELSE
011500        PERFORM 2500-REJECT-THEATER THRU 2500-EXIT
011600        ADD 1 TO W-THE-REJECTED
011700     END-IF.
011800     PERFORM 2100-READ-THEATER-RECORD THRU 2100-EXIT.
011900 2000-EXIT.
012000     EXIT.
012100*****************************************************************
012200 2100-READ-THEATER-RECORD.
012300     READ THEATER-FILE
012400         AT END
012500            MOVE "Y" TO W-EOF-THEATER
012600            GO TO 2100-EXIT
012700     END-READ.
012800     MOVE W-FS-THEATER TO W-FS-GROUP-VALUE.
012900     IF NOT FS-THEATER-OK
013000        DISPLAY "THEATER-MAINTENANCE: READ FAILED, STATUS "
013100                W-FS-GROUP-VALUE
013200        STOP RUN
013300     END-IF.
013400 2100-EXIT.
013500     EXIT.
013600*****************************************************************
013700*  2300-VALIDATE-THEATER ENFORCES, IN ORDER:                     *
013800*    - THE-NAME NON-BLANK AND LESS-THAN-OR-EQUAL 40 CHARACTERS   *
013900*      (THE PICTURE CLAUSE ITSELF BOUNDS THE LENGTH)             *
014000*    - THE-NAME UNIQUE ACROSS ALREADY-ACCEPTED THEATERS          *
014100*    - THE-ID GREATER THAN THE PRIOR ACCEPTED THE-ID (ASCENDING  *
014200*      MASTER FILE ORDER, REQUEST 4471)                          *
014300*****************************************************************
014400 2300-VALIDATE-THEATER.
014500     MOVE "Y" TO W-THEATER-VALID-SW.
014600     MOVE SPACES TO W-REJECT-REASON.
014700     IF THE-NAME OF THEATER-RECORD = SPACES
014800        MOVE "N" TO W-THEATER-VALID-SW
014900        MOVE "THEATER NAME IS BLANK" TO W-REJECT-REASON
015000     END-IF.
015100     IF THEATER-VALID
015200        IF THE-ID OF THEATER-RECORD NOT > W-PRIOR-KEY-AREA
015300           AND W-PRIOR-KEY-AREA NOT = ZERO
015400           MOVE "N" TO W-THEATER-VALID-SW
015500           MOVE "THEATER MASTER OUT OF SEQUENCE" TO
015600                W-REJECT-REASON
015700        END-IF
015800     END-IF.
015900     IF THEATER-VALID
016000        PERFORM 2310-CHECK-DUP-NAME THRU 2310-EXIT
016100        IF DUP-THEATER-FOUND
016200           MOVE "N" TO W-THEATER-VALID-SW
016300           MOVE "DUPLICATE THEATER NAME" TO W-REJECT-REASON
016400        END-IF
016500     END-IF.
016600 2300-EXIT.
016700     EXIT.
016800*****************************************************************
016900 2310-CHECK-DUP-NAME.
017000     MOVE "N" TO W-DUP-FOUND-SW.
017100     IF W-THEATER-CNT = ZERO
017200        GO TO 2310-EXIT
017300     END-IF.
017400     PERFORM 2311-COMPARE-ONE-NAME THRU 2311-EXIT
017500             VARYING W-SCAN-IDX FROM 1 BY 1
017600             UNTIL W-SCAN-IDX > W-THEATER-CNT
017700                OR DUP-THEATER-FOUND.
017800 2310-EXIT.
017900     EXIT.
018000*****************************************************************
018100 2311-COMPARE-ONE-NAME.
018200     IF THE-TBL-NAME (W-SCAN-IDX) = THE-NAME OF THEATER-RECORD
018300        MOVE "Y" TO W-DUP-FOUND-SW
018400     END-IF.
018500 2311-EXIT.
018600     EXIT.
018700*****************************************************************
018800 2400-ADD-THEATER-TO-TABLE.
018900     ADD 1 TO W-THEATER-CNT.
019000     MOVE THE-ID OF THEATER-RECORD
019100                              TO THE-TBL-ID (W-THEATER-CNT).
019200     MOVE THE-NAME OF THEATER-RECORD
019300                              TO THE-TBL-NAME (W-THEATER-CNT).
019400     MOVE ZERO              TO THE-TBL-SCRN-CNT (W-THEATER-CNT).
019500     MOVE THE-ID OF THEATER-RECORD TO W-PRIOR-KEY-AREA.
019600 2400-EXIT.
019700     EXIT.
019800*****************************************************************
019900 2500-REJECT-THEATER.
020000     ADD 1 TO W-ERROR-LOG-CNT.
020100     MOVE "THEATER"  TO ERR-FILE-ID (W-ERROR-LOG-CNT).
020200     MOVE THE-ID OF THEATER-RECORD
020300                      TO ERR-KEY (W-ERROR-LOG-CNT).
020400     MOVE W-REJECT-REASON
020500                      TO ERR-REASON (W-ERROR-LOG-CNT).
020600 2500-EXIT.
020700     EXIT.
020800*****************************************************************
020900 9000-TERMINATE.
021000     CLOSE THEATER-FILE.
021100 9000-EXIT.
021200     EXIT.
