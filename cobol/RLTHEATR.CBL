000100*****************************************************************
000200*  RLTHEATR.CBL                                                 *
000300*  THEATER MASTER RECORD LAYOUT - THEREC                        *
000400*  SHARED BY: FDTHEATR.CBL (THEATER MASTER INPUT)                *
000500*****************************************************************
000600*  88-19-1985  R.BELL      ORIGINAL LAYOUT FOR THEATER MASTER    *
000700*****************************************************************
000800 01  THEATER-RECORD.
000900     05  THE-ID                  PIC 9(09).
001000     05  THE-NAME                PIC X(40).
001100     05  THE-ADDR                PIC X(60).
