000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. seat-reservation-processing.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 04-03-1990.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  04-03-1990  R.BELL      ORIGINAL PROGRAM - PER-SEAT           *
001400*                          RESERVATION STATE MACHINE (CREATE /   *
001500*                          CANCEL / COMPLETE)                    *
001600*  11-15-1994  R.BELL      BUMPS RSV-TBL-SEAT-CNT ON THE PARENT  *
001700*                          RESERVATION SO RESERVATION-PROCESSING *
001800*                          CAN ENFORCE ITS DELETE-PROTECTION     *
001900*                          RULE (REQUEST 4012)                   *
002000*  03-02-1996  D.KRAMER    CONVERTED FROM A STANDALONE RUN TO A  *
002100*                          CALLED SUBPROGRAM - SEAT, SHOWTIME    *
002200*                          AND RESERVATION TABLES AND RUN-TS     *
002300*                          NOW ARRIVE VIA LINKAGE (REQUEST 5002) *
002400*  01-09-1999  T.ORTIZ     Y2K REVIEW - NO DATE ARITHMETIC IN    *
002500*                          THIS PROGRAM, NO CHANGE MADE          *
002600*****************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-4341.
003000 OBJECT-COMPUTER. IBM-4341.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     COPY "SLSRSVTX.CBL".
003600     COPY "SLSROUT.CBL".
003700*****************************************************************
003800 DATA DIVISION.
003900 FILE SECTION.
004000     COPY "FDSRSVTX.CBL".
004100     COPY "FDSROUT.CBL".
004200*****************************************************************
004300 WORKING-STORAGE SECTION.
004400 01  W-FS-SEATRSTX              PIC X(02).
004500     88  FS-SEATRSTX-OK          VALUE "00".
004600 01  W-FS-SRSVOUT               PIC X(02).
004700     88  FS-SRSVOUT-OK           VALUE "00".
004800 01  W-EOF-SEATRSTX             PIC X(01) VALUE "N".
004900     88  SEATRSTX-EOF            VALUE "Y".
005000 01  W-SRSV-VALID-SW            PIC X(01) VALUE "N".
005100     88  SRSV-VALID              VALUE "Y".
005200 01  W-SRSV-FOUND-SW            PIC X(01) VALUE "N".
005300     88  SRSV-FOUND              VALUE "Y".
005400 01  W-SEAT-FOUND-SW            PIC X(01) VALUE "N".
005500     88  SEAT-FOUND              VALUE "Y".
005600 01  W-SHOWTIME-FOUND-SW        PIC X(01) VALUE "N".
005700     88  SHOWTIME-FOUND          VALUE "Y".
005800 01  W-RSV-FOUND-SW             PIC X(01) VALUE "N".
005900     88  RSV-FOUND               VALUE "Y".
006000 01  W-DUP-BOOKING-SW           PIC X(01) VALUE "N".
006100     88  DUP-BOOKING-FOUND       VALUE "Y".
006200 77  W-RSV-SCAN-IDX             PIC 9(05) COMP.
006300 77  W-RSV-FOUND-IDX            PIC 9(05) COMP.
006400 77  W-SRSV-SCAN-IDX            PIC 9(05) COMP.
006500 77  W-SRSV-FOUND-IDX           PIC 9(05) COMP.
006600 77  W-REJECT-REASON            PIC X(40).
006700 01  W-NEW-STATUS               PIC X(10).
006800*****************************************************************
006900 01  W-KEY-EDIT-AREA.
007000     05  W-KEY-EDIT-NUM         PIC 9(09).
007100 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
007200     05  W-KEY-EDIT-TEXT        PIC X(09).
007300*****************************************************************
007400 01  W-FS-GROUP.
007500     05  W-FS-GROUP-VALUE       PIC X(02).
007600 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
007700     05  W-FS-DIGIT-1           PIC X(01).
007800     05  W-FS-DIGIT-2           PIC X(01).
007900*****************************************************************
008000 LINKAGE SECTION.
008100     COPY "WSSEAT.CBL".
008200     COPY "WSSHOW.CBL".
008300     COPY "WSRSV.CBL".
008400     COPY "WSSRSV.CBL".
008500     COPY "WSRUNTS.CBL".
008600     COPY "WSERRLOG.CBL".
008700     COPY "WSCOUNT.CBL".
008800*****************************************************************
008900 PROCEDURE DIVISION USING W-SEAT-TABLE
009000                          W-SHOWTIME-TABLE
009100                          W-RESERVATION-TABLE
009200                          W-SEAT-RESV-TABLE
009300                          W-RUN-TS-AREA
009400                          W-ERROR-LOG
009500                          W-RUN-COUNTERS.
009600*****************************************************************
009700 0000-MAIN-PROCESS.
009800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
009900     PERFORM 2000-PROCESS-SEATRSTX THRU 2000-EXIT
010000         UNTIL SEATRSTX-EOF.
010100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
010200     GOBACK.
010300 0000-EXIT.
010400     EXIT.
010500*****************************************************************
010600 1000-INITIALIZE.
010700     MOVE ZERO TO W-SEAT-RESV-CNT.
010800     OPEN INPUT SEATRSTX-FILE.
010900     IF NOT FS-SEATRSTX-OK
011000        MOVE W-FS-SEATRSTX TO W-FS-GROUP-VALUE
011100        DISPLAY "SEAT-RESERVATION-PROCESSING: SEATRSTX OPEN "
011200                "FAILED, STATUS " W-FS-GROUP-VALUE
011300        STOP RUN
011400     END-IF.
011500     OPEN OUTPUT SRSVOUT-FILE.
011600     IF NOT FS-SRSVOUT-OK
011700        MOVE W-FS-SRSVOUT TO W-FS-GROUP-VALUE
011800        DISPLAY "SEAT-RESERVATION-PROCESSING: SRSVOUT OPEN "
011900                "FAILED, STATUS " W-FS-GROUP-VALUE
012000        STOP RUN
012100     END-IF.
012200     PERFORM 2100-READ-SEATRSTX-RECORD THRU 2100-EXIT.
012300 1000-EXIT.
012400     EXIT.
012500*****************************************************************
012600 2000-PROCESS-SEATRSTX.
012700     ADD 1 TO W-SRSV-READ.
012800     PERFORM 2300-VALIDATE-SEATRSV THRU 2300-EXIT.
012900     IF SRSV-VALID
013000        EVALUATE SRSV-ACTION OF SEATRSTX-RECORD
013100           WHEN "CREATE"
013200              PERFORM 2400-ADD-NEW-SEATRSV THRU 2400-EXIT
013300           WHEN OTHER
013400              PERFORM 2410-UPDATE-SEATRSV-STATUS THRU 2410-EXIT
013500        END-EVALUATE
013600        PERFORM 2420-WRITE-SRSVOUT THRU 2420-EXIT
013700        ADD 1 TO W-SRSV-ACCEPTED
013800     ELSE
013900        PERFORM 2500-REJECT-SEATRSV THRU 2500-EXIT
014000        ADD 1 TO W-SRSV-REJECTED
014100     END-IF.
014200     PERFORM 2100-READ-SEATRSTX-RECORD THRU 2100-EXIT.
014300 2000-EXIT.
014400     EXIT.
014500*****************************************************************
014600 2100-READ-SEATRSTX-RECORD.
014700     READ SEATRSTX-FILE
014800         AT END
014900            MOVE "Y" TO W-EOF-SEATRSTX
015000            GO TO 2100-EXIT
015100     END-READ.
015200     MOVE W-FS-SEATRSTX TO W-FS-GROUP-VALUE.
015300     IF NOT FS-SEATRSTX-OK
015400        DISPLAY "SEAT-RESERVATION-PROCESSING: SEATRSTX READ "
015500                "FAILED, STATUS " W-FS-GROUP-VALUE
015600        STOP RUN
015700     END-IF.
015800 2100-EXIT.
015900     EXIT.
016000*****************************************************************
016100 2300-VALIDATE-SEATRSV.
016200     MOVE "Y" TO W-SRSV-VALID-SW.
016300     MOVE SPACES TO W-REJECT-REASON.
016400     MOVE SPACES TO W-NEW-STATUS.
016500     EVALUATE SRSV-ACTION OF SEATRSTX-RECORD
016600        WHEN "CREATE"
016700           PERFORM 2310-VALIDATE-CREATE THRU 2310-EXIT
016800        WHEN "CANCEL"
016900           PERFORM 2320-VALIDATE-CANCEL THRU 2320-EXIT
017000        WHEN "COMPLETE"
017100           PERFORM 2330-VALIDATE-COMPLETE THRU 2330-EXIT
017200        WHEN OTHER
017300           MOVE "N" TO W-SRSV-VALID-SW
017400           MOVE "UNKNOWN SEAT RESERVATION ACTION" TO
017500                W-REJECT-REASON
017600     END-EVALUATE.
017700 2300-EXIT.
017800     EXIT.
017900*****************************************************************
018000*  2310-VALIDATE-CREATE - SEAT, SHOWTIME AND PARENT RESERVATION  *
018100*  MUST ALL EXIST; THE SEAT'S SCREEN MUST MATCH THE SHOWTIME'S   *
018200*  SCREEN; AND NO ACTIVE (NOT CANCELLED) BOOKING MAY ALREADY     *
018300*  EXIST FOR THE SAME SEAT AND SHOWTIME.                         *
018400*****************************************************************
018500 2310-VALIDATE-CREATE.
018600     PERFORM 2350-FIND-SEAT THRU 2350-EXIT.
018700     IF NOT SEAT-FOUND
018800        MOVE "N" TO W-SRSV-VALID-SW
018900        MOVE "SEAT ID NOT FOUND" TO W-REJECT-REASON
019000     END-IF.
019100     IF SRSV-VALID
019200        PERFORM 2360-FIND-SHOWTIME THRU 2360-EXIT
019300        IF NOT SHOWTIME-FOUND
019400           MOVE "N" TO W-SRSV-VALID-SW
019500           MOVE "SHOWTIME ID NOT FOUND" TO W-REJECT-REASON
019600        END-IF
019700     END-IF.
019800     IF SRSV-VALID
019900        PERFORM 2370-FIND-RESERVATION THRU 2370-EXIT
020000        IF NOT RSV-FOUND
020100           MOVE "N" TO W-SRSV-VALID-SW
020200           MOVE "RESERVATION ID NOT FOUND" TO W-REJECT-REASON
020300        END-IF
020400     END-IF.
020500     IF SRSV-VALID
020600        IF SEAT-TBL-SCREEN-ID (SEAT-TBL-IDX) NOT =
020700                SHOW-TBL-SCREEN-ID (SHOW-TBL-IDX)
020800           MOVE "N" TO W-SRSV-VALID-SW
020900           MOVE "SEAT SCREEN DOES NOT MATCH SHOWTIME SCREEN" TO
021000                W-REJECT-REASON
021100        END-IF
021200     END-IF.
021300     IF SRSV-VALID
021400        PERFORM 2380-CHECK-DOUBLE-BOOKING THRU 2380-EXIT
021500        IF DUP-BOOKING-FOUND
021600           MOVE "N" TO W-SRSV-VALID-SW
021700           MOVE "SEAT ALREADY BOOKED FOR THIS SHOWTIME" TO
021800                W-REJECT-REASON
021900        END-IF
022000     END-IF.
022100     IF SRSV-VALID
022200        MOVE "RESERVED" TO W-NEW-STATUS
022300     END-IF.
022400 2310-EXIT.
022500     EXIT.
022600*****************************************************************
022700*  2320-VALIDATE-CANCEL - BLOCKED WHEN ALREADY CANCELLED OR      *
022800*  COMPLETED, OR WHEN THE SHOWTIME HAS ALREADY STARTED.          *
022900*****************************************************************
023000 2320-VALIDATE-CANCEL.
023100     PERFORM 2340-FIND-SEATRSV THRU 2340-EXIT.
023200     IF NOT SRSV-FOUND
023300        MOVE "N" TO W-SRSV-VALID-SW
023400        MOVE "SEAT RESERVATION ID NOT FOUND" TO W-REJECT-REASON
023500     END-IF.
023600     IF SRSV-VALID
023700        IF SRSV-TBL-STATUS (W-SRSV-FOUND-IDX) = "CANCELLED"
023800           OR SRSV-TBL-STATUS (W-SRSV-FOUND-IDX) = "COMPLETED"
023900           MOVE "N" TO W-SRSV-VALID-SW
024000           MOVE "ALREADY CANCELLED OR COMPLETED" TO
024100                W-REJECT-REASON
024200        END-IF
024300     END-IF.
024400     IF SRSV-VALID
024500        MOVE SRSV-TBL-SHOWTIME-ID (W-SRSV-FOUND-IDX)
024600                     TO SRSV-SHOWTIME-ID OF SEATRSTX-RECORD
024700        PERFORM 2360-FIND-SHOWTIME THRU 2360-EXIT
024800        IF SHOWTIME-FOUND
024900           AND SHOW-TBL-START-TS (SHOW-TBL-IDX) < W-RUN-TS
025000           MOVE "N" TO W-SRSV-VALID-SW
025100           MOVE "SHOWTIME ALREADY STARTED" TO W-REJECT-REASON
025200        END-IF
025300     END-IF.
025400     IF SRSV-VALID
025500        MOVE "CANCELLED" TO W-NEW-STATUS
025600     END-IF.
025700 2320-EXIT.
025800     EXIT.
025900*****************************************************************
026000*  2330-VALIDATE-COMPLETE - ONLY A RESERVED OR CONFIRMED SEAT    *
026100*  RESERVATION MAY BE COMPLETED.                                 *
026200*****************************************************************
026300 2330-VALIDATE-COMPLETE.
026400     PERFORM 2340-FIND-SEATRSV THRU 2340-EXIT.
026500     IF NOT SRSV-FOUND
026600        MOVE "N" TO W-SRSV-VALID-SW
026700        MOVE "SEAT RESERVATION ID NOT FOUND" TO W-REJECT-REASON
026800     END-IF.
026900     IF SRSV-VALID
027000        IF SRSV-TBL-STATUS (W-SRSV-FOUND-IDX) NOT = "RESERVED"
027100           AND SRSV-TBL-STATUS (W-SRSV-FOUND-IDX) NOT =
027200                "CONFIRMED"
027300           MOVE "N" TO W-SRSV-VALID-SW
027400           MOVE "NOT RESERVED OR CONFIRMED" TO W-REJECT-REASON
027500        END-IF
027600     END-IF.
027700     IF SRSV-VALID
027800        MOVE "COMPLETED" TO W-NEW-STATUS
027900     END-IF.
028000 2330-EXIT.
028100     EXIT.
028200*****************************************************************
028300*  2340-FIND-SEATRSV SCANS THE SEAT-RESERVATION TABLE BUILT SO   *
028400*  FAR FOR SRSV-ID OF THE CURRENT TRANSACTION (ARRIVAL ORDER -   *
028500*  LINEAR SCAN, NOT SEARCH ALL).                                 *
028600*****************************************************************
028700 2340-FIND-SEATRSV.
028800     MOVE "N" TO W-SRSV-FOUND-SW.
028900     IF W-SEAT-RESV-CNT = ZERO
029000        GO TO 2340-EXIT
029100     END-IF.
029200     PERFORM 2341-COMPARE-ONE-SEATRSV THRU 2341-EXIT
029300             VARYING W-SRSV-SCAN-IDX FROM 1 BY 1
029400             UNTIL W-SRSV-SCAN-IDX > W-SEAT-RESV-CNT
029500                OR SRSV-FOUND.
029600 2340-EXIT.
029700     EXIT.
029800*****************************************************************
029900 2341-COMPARE-ONE-SEATRSV.
030000     IF SRSV-TBL-ID (W-SRSV-SCAN-IDX) =
030100                     SRSV-ID OF SEATRSTX-RECORD
030200        MOVE "Y" TO W-SRSV-FOUND-SW
030300        MOVE W-SRSV-SCAN-IDX TO W-SRSV-FOUND-IDX
030400     END-IF.
030500 2341-EXIT.
030600     EXIT.
030700*****************************************************************
030800 2350-FIND-SEAT.
030900     MOVE "N" TO W-SEAT-FOUND-SW.
031000     SET SEAT-TBL-IDX TO 1.
031100     SEARCH ALL SEAT-TBL-ENTRY
031200         AT END
031300            MOVE "N" TO W-SEAT-FOUND-SW
031400         WHEN SEAT-TBL-ID (SEAT-TBL-IDX) =
031500                          SRSV-SEAT-ID OF SEATRSTX-RECORD
031600            MOVE "Y" TO W-SEAT-FOUND-SW
031700     END-SEARCH.
031800 2350-EXIT.
031900     EXIT.
032000*****************************************************************
032100*  2360-FIND-SHOWTIME LOOKS UP SRSV-SHOWTIME-ID OF THE CURRENT   *
032200*  TRANSACTION RECORD.  2320-VALIDATE-CANCEL LOADS THAT FIELD    *
032300*  FROM THE TABLE FIRST SO THIS ONE PARAGRAPH SERVES BOTH CREATE *
032400*  AND CANCEL.                                                   *
032500*****************************************************************
032600 2360-FIND-SHOWTIME.
032700     MOVE "N" TO W-SHOWTIME-FOUND-SW.
032800     SET SHOW-TBL-IDX TO 1.
032900     SEARCH ALL SHOWTIME-TBL-ENTRY
033000         AT END
033100            MOVE "N" TO W-SHOWTIME-FOUND-SW
033200         WHEN SHOW-TBL-ID (SHOW-TBL-IDX) =
033300                          SRSV-SHOWTIME-ID OF SEATRSTX-RECORD
033400            MOVE "Y" TO W-SHOWTIME-FOUND-SW
033500     END-SEARCH.
033600 2360-EXIT.
033700     EXIT.
033800*****************************************************************
033900*  2370-FIND-RESERVATION SCANS THE RESERVATION TABLE (BUILT BY   *
034000*  RESERVATION-PROCESSING AND PASSED IN VIA LINKAGE) FOR         *
034100*  SRSV-RESERVATION-ID.  THAT TABLE IS ALSO ARRIVAL ORDER.       *
034200*****************************************************************
034300 2370-FIND-RESERVATION.
034400     MOVE "N" TO W-RSV-FOUND-SW.
034500     IF W-RESERVATION-CNT = ZERO
034600        GO TO 2370-EXIT
034700     END-IF.
034800     PERFORM 2371-COMPARE-ONE-RESERVATION THRU 2371-EXIT
034900             VARYING W-RSV-SCAN-IDX FROM 1 BY 1
035000             UNTIL W-RSV-SCAN-IDX > W-RESERVATION-CNT
035100                OR RSV-FOUND.
035200 2370-EXIT.
035300     EXIT.
035400*****************************************************************
035500 2371-COMPARE-ONE-RESERVATION.
035600     IF RSV-TBL-ID (W-RSV-SCAN-IDX) =
035700                    SRSV-RESERVATION-ID OF SEATRSTX-RECORD
035800        MOVE "Y" TO W-RSV-FOUND-SW
035900        MOVE W-RSV-SCAN-IDX TO W-RSV-FOUND-IDX
036000     END-IF.
036100 2371-EXIT.
036200     EXIT.
036300*****************************************************************
036400*  2380-CHECK-DOUBLE-BOOKING SCANS THE SEAT-RESERVATION TABLE    *
036500*  BUILT SO FAR FOR AN ENTRY ON THE SAME SEAT AND SHOWTIME WHOSE  *
036600*  STATUS IS NOT CANCELLED.                                      *
036700*****************************************************************
036800 2380-CHECK-DOUBLE-BOOKING.
036900     MOVE "N" TO W-DUP-BOOKING-SW.
037000     IF W-SEAT-RESV-CNT = ZERO
037100        GO TO 2380-EXIT
037200     END-IF.
037300     PERFORM 2381-COMPARE-ONE-BOOKING THRU 2381-EXIT
037400             VARYING W-SRSV-SCAN-IDX FROM 1 BY 1
037500             UNTIL W-SRSV-SCAN-IDX > W-SEAT-RESV-CNT
037600                OR DUP-BOOKING-FOUND.
037700 2380-EXIT.
037800     EXIT.
037900*****************************************************************
038000 2381-COMPARE-ONE-BOOKING.
038100     IF SRSV-TBL-SEAT-ID (W-SRSV-SCAN-IDX) =
038200                SRSV-SEAT-ID OF SEATRSTX-RECORD
038300        AND SRSV-TBL-SHOWTIME-ID (W-SRSV-SCAN-IDX) =
038400                SRSV-SHOWTIME-ID OF SEATRSTX-RECORD
038500        AND SRSV-TBL-STATUS (W-SRSV-SCAN-IDX) NOT = "CANCELLED"
038600        MOVE "Y" TO W-DUP-BOOKING-SW
038700     END-IF.
038800 2381-EXIT.
038900     EXIT.
039000*****************************************************************
039100*  2400-ADD-NEW-SEATRSV APPENDS THE NEW ENTRY AND BUMPS THE      *
039200*  PARENT RESERVATION'S SEAT COUNT FOR THE DELETE-PROTECTION     *
039300*  RULE IN RESERVATION-PROCESSING.                                *
039400*****************************************************************
039500 2400-ADD-NEW-SEATRSV.
039600     ADD 1 TO W-SEAT-RESV-CNT.
039700     MOVE W-SEAT-RESV-CNT TO W-SRSV-FOUND-IDX.
039800     MOVE SRSV-ID OF SEATRSTX-RECORD
039900                     TO SRSV-TBL-ID (W-SRSV-FOUND-IDX).
040000     MOVE SRSV-RESERVATION-ID OF SEATRSTX-RECORD
040100             TO SRSV-TBL-RESERVATION-ID (W-SRSV-FOUND-IDX).
040200     MOVE SRSV-SEAT-ID OF SEATRSTX-RECORD
040300                     TO SRSV-TBL-SEAT-ID (W-SRSV-FOUND-IDX).
040400     MOVE SRSV-SHOWTIME-ID OF SEATRSTX-RECORD
040500                     TO SRSV-TBL-SHOWTIME-ID (W-SRSV-FOUND-IDX).
040600     MOVE W-NEW-STATUS TO SRSV-TBL-STATUS (W-SRSV-FOUND-IDX).
040700     ADD 1 TO RSV-TBL-SEAT-CNT (W-RSV-FOUND-IDX).
040800 2400-EXIT.
040900     EXIT.
041000*****************************************************************
041100 2410-UPDATE-SEATRSV-STATUS.
041200     MOVE W-NEW-STATUS TO SRSV-TBL-STATUS (W-SRSV-FOUND-IDX).
041300 2410-EXIT.
041400     EXIT.
041500*****************************************************************
041600 2420-WRITE-SRSVOUT.
041700     MOVE SPACES TO SRSVOUT-RECORD.
041800     MOVE SRSV-TBL-ID (W-SRSV-FOUND-IDX)
041900                     TO SRSV-ID OF SRSVOUT-RECORD.
042000     MOVE SRSV-ACTION OF SEATRSTX-RECORD
042100                     TO SRSV-ACTION OF SRSVOUT-RECORD.
042200     MOVE SRSV-TBL-RESERVATION-ID (W-SRSV-FOUND-IDX)
042300                TO SRSV-RESERVATION-ID OF SRSVOUT-RECORD.
042400     MOVE SRSV-TBL-SEAT-ID (W-SRSV-FOUND-IDX)
042500                TO SRSV-SEAT-ID OF SRSVOUT-RECORD.
042600     MOVE SRSV-TBL-SHOWTIME-ID (W-SRSV-FOUND-IDX)
042700                TO SRSV-SHOWTIME-ID OF SRSVOUT-RECORD.
042800     MOVE SRSV-TBL-STATUS (W-SRSV-FOUND-IDX)
042900                TO SRSV-STATUS OF SRSVOUT-RECORD.
043000     WRITE SRSVOUT-RECORD.
043100     IF NOT FS-SRSVOUT-OK
043200        MOVE W-FS-SRSVOUT TO W-FS-GROUP-VALUE
043300        DISPLAY "SEAT-RESERVATION-PROCESSING: SRSVOUT WRITE "
043400                "FAILED, STATUS " W-FS-GROUP-VALUE
043500        STOP RUN
043600     END-IF.
043700 2420-EXIT.
043800     EXIT.
043900*****************************************************************
044000 2500-REJECT-SEATRSV.
044100     ADD 1 TO W-ERROR-LOG-CNT.
044200     MOVE "SEATRSTX" TO ERR-FILE-ID (W-ERROR-LOG-CNT).
044300     MOVE SRSV-ID OF SEATRSTX-RECORD
044400                     TO ERR-KEY (W-ERROR-LOG-CNT).
044500     MOVE W-REJECT-REASON TO ERR-REASON (W-ERROR-LOG-CNT).
044600 2500-EXIT.
044700     EXIT.
044800*****************************************************************
044900 9000-TERMINATE.
045000     CLOSE SEATRSTX-FILE.
045100     CLOSE SRSVOUT-FILE.
045200 9000-EXIT.
045300     EXIT.
