000100*****************************************************************
000200*  WSSEAT.CBL                                                   *
000300*  IN-MEMORY SEAT TABLE - LOADED ASCENDING BY SEAT-TBL-ID.       *
000400*****************************************************************
000500*  09-22-1985  R.BELL      ORIGINAL SEAT WORK TABLE              *
000600*****************************************************************
000700 01  W-SEAT-TABLE.
000800     05  W-SEAT-CNT             PIC 9(05) COMP.
000900     05  SEAT-TBL-ENTRY OCCURS 5000 TIMES
001000                     ASCENDING KEY IS SEAT-TBL-ID
001100                     INDEXED BY SEAT-TBL-IDX.
001200         10  SEAT-TBL-ID         PIC 9(09).
001300         10  SEAT-TBL-SCREEN-ID  PIC 9(09).
001400         10  SEAT-TBL-LABEL      PIC X(16).
001500         10  SEAT-TBL-ROW-LABEL  PIC X(08).
001600         10  SEAT-TBL-COL        PIC 9(04).
