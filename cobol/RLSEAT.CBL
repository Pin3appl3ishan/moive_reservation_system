000100*****************************************************************
000200*  RLSEAT.CBL                                                   *
000300*  SEAT MASTER RECORD LAYOUT - SEATREC                          *
000400*  SHARED BY: FDSEAT.CBL (SEAT MASTER INPUT)                     *
000500*****************************************************************
000600*  89-22-1985  R.BELL      ORIGINAL LAYOUT FOR SEAT MASTER       *
000700*****************************************************************
000800 01  SEAT-RECORD.
000900     05  SEAT-ID                 PIC 9(09).
001000     05  SEAT-SCREEN-ID          PIC 9(09).
001100     05  SEAT-LABEL              PIC X(16).
001200     05  SEAT-ROW-LABEL          PIC X(08).
001300     05  SEAT-COL                PIC 9(04).
