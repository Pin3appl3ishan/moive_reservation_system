000100*****************************************************************
000200*  RLSRSV.CBL                                                   *
000300*  SEAT-RESERVATION TRANSACTION / OUTPUT RECORD LAYOUT - SRSVREC *
000400*  SHARED BY: FDSRSVTX.CBL (SEATRSTX INPUT)                      *
000500*             FDSROUT.CBL  (SRSVOUT OUTPUT)                      *
000600*****************************************************************
000700*  04-03-1990  R.BELL      ORIGINAL LAYOUT FOR SEAT RESERVATION  *
000800*                          TRANSACTION                           *
000900*****************************************************************
001000 01  SEAT-RESV-RECORD.
001100     05  SRSV-ID                 PIC 9(09).
001200     05  SRSV-ACTION             PIC X(08).
001300     05  SRSV-RESERVATION-ID     PIC 9(09).
001400     05  SRSV-SEAT-ID            PIC 9(09).
001500     05  SRSV-SHOWTIME-ID        PIC 9(09).
001600     05  SRSV-STATUS             PIC X(10).
