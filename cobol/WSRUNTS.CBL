000100*****************************************************************
000200*  WSRUNTS.CBL                                                  *
000300*  WORKING-STORAGE FOR THE BATCH "CURRENT TIME" (RUN-TS) FIELD,  *
000400*  SET ONCE AT INITIALIZATION AND HELD FOR THE REST OF THE RUN   *
000500*  SO EVERY MODULE'S "BEFORE / AFTER" COMPARISON USES THE SAME   *
000600*  MOMENT IN TIME.  ADAPTED FROM THE OLD wsdate.cbl DATE-        *
000700*  LIBRARY WORK AREA.                                           *
000800*****************************************************************
000900*  07-14-1991  R.BELL      ORIGINAL RUN-TIMESTAMP WORK AREA      *
001000*  01-09-1999  R.BELL      Y2K - WIDENED YEAR TO 4 DIGITS IN     *
001100*                          THE REDEFINES BELOW (WAS 2-DIGIT)     *
001200*  08-14-2003  D.KRAMER    MOVED HERE FROM THE CALLED MODULES'   *
001300*                          LINKAGE SECTIONS - THIS FIELD NOW     *
001400*                          LIVES IN reservation-batch'S OWN      *
001500*                          WORKING-STORAGE (REQUEST 6118)        *
001600*****************************************************************
001700 01  W-RUN-TS-AREA.
001800     05  W-RUN-TS               PIC 9(14).
001900     05  W-RUN-TS-R REDEFINES W-RUN-TS.
002000         10  W-RUN-CCYY         PIC 9(04).
002100         10  W-RUN-MM           PIC 9(02).
002200         10  W-RUN-DD           PIC 9(02).
002300         10  W-RUN-HH           PIC 9(02).
002400         10  W-RUN-MN           PIC 9(02).
002500         10  W-RUN-SS           PIC 9(02).
002600     05  FILLER                  PIC X(01).
