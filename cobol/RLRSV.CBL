000100*****************************************************************
000200*  RLRSV.CBL                                                    *
000300*  RESERVATION TRANSACTION / OUTPUT RECORD LAYOUT - RSVREC       *
000400*  SHARED BY: FDRSVTX.CBL (RESERVTX INPUT)                       *
000500*             FDRSVOUT.CBL (RESVOUT OUTPUT)                      *
000600*****************************************************************
000700*  04-03-1990  R.BELL      ORIGINAL LAYOUT FOR RESERVATION TXN   *
000800*  11-15-1994  R.BELL      ADDED HOLD-EXPIRY REDEFINES FOR THE   *
000900*                          EXPIRED-HOLD SWEEP                    *
001000*****************************************************************
001100 01  RESERVATION-RECORD.
001200     05  RSV-ID                  PIC 9(09).
001300     05  RSV-ACTION              PIC X(08).
001400     05  RSV-USER-ID             PIC 9(09).
001500     05  RSV-SHOWTIME-ID         PIC 9(09).
001600     05  RSV-TOTAL-AMT           PIC S9(08)V99.
001700     05  RSV-STATUS              PIC X(10).
001800     05  RSV-HOLD-EXPIRY         PIC 9(14).
001900     05  RSV-HOLD-EXPIRY-R REDEFINES RSV-HOLD-EXPIRY.
002000         10  RSV-HOLD-CCYYMMDD   PIC 9(08).
002100         10  RSV-HOLD-HHMMSS     PIC 9(06).
002200     05  RSV-SEAT-CNT            PIC 9(04).
002300*        THREE BYTES OF SLACK REMAIN BETWEEN THE SUMMED FIELD
002400*        WIDTHS (73) AND THE FIXED RESERVATION RECORD LENGTH
002500*        (76) - CARRIED HERE AS FILLER RATHER THAN WIDENING A
002600*        FIELD THAT THE INTERFACE DOES NOT CALL FOR.
002700     05  FILLER                  PIC X(03).
