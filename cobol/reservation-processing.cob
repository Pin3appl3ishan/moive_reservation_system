000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. reservation-processing.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 04-03-1990.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  04-03-1990  R.BELL      ORIGINAL PROGRAM - RESERVATION        *
001400*                          TRANSACTION STATE MACHINE (CREATE /   *
001500*                          CONFIRM / CANCEL / COMPLETE)          *
001600*  11-15-1994  R.BELL      ADDED HOLD-EXPIRY SWEEP AFTER THE     *
001700*                          TRANSACTION PASS (REQUEST 4012); NOTE *
001800*                          NO RSV-ACTION VALUE CURRENTLY PUTS A  *
001900*                          RESERVATION INTO HELD STATUS, BUT THE *
002000*                          SWEEP IS WRITTEN TO THE GENERAL RULE  *
002100*                          SO IT IS CORRECT IF A FUTURE HOLD-     *
002200*                          ISSUING ACTION IS ADDED               *
002300*  03-02-1996  D.KRAMER    CONVERTED FROM A STANDALONE RUN TO A  *
002400*                          CALLED SUBPROGRAM - THE USER AND      *
002500*                          SHOWTIME TABLES AND THE RUN-TIMESTAMP *
002600*                          NOW ARRIVE VIA LINKAGE (REQUEST 5002) *
002700*  01-09-1999  T.ORTIZ     Y2K REVIEW - RUN-TS AND HOLD-EXPIRY   *
002800*                          ALREADY CARRY 4-DIGIT YEARS, NO       *
002900*                          CHANGE MADE                           *
003000*  04-18-2001  D.KRAMER    DELETE OF A RESERVATION WITH ATTACHED *
003100*                          SEAT RESERVATIONS IS BLOCKED BY       *
003200*                          REFUSING TO ISSUE A DELETE ACTION IN  *
003300*                          THE FIRST PLACE - NO DELETE VALUE IS  *
003400*                          DEFINED FOR RSV-ACTION ON THIS FILE,  *
003500*                          SO THE PROTECTION RULE FROM THE       *
003600*                          FUNCTIONAL SPEC HAS NO TRANSACTION TO *
003700*                          ACT ON AND NEEDS NO CODE HERE         *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-4341.
004200 OBJECT-COMPUTER. IBM-4341.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     COPY "SLRSVTX.CBL".
004800     COPY "SLRSVOUT.CBL".
004900*****************************************************************
005000 DATA DIVISION.
005100 FILE SECTION.
005200     COPY "FDRSVTX.CBL".
005300     COPY "FDRSVOUT.CBL".
005400*****************************************************************
005500 WORKING-STORAGE SECTION.
005600 01  W-FS-RESERVTX              PIC X(02).
005700     88  FS-RESERVTX-OK          VALUE "00".
005800 01  W-FS-RESVOUT               PIC X(02).
005900     88  FS-RESVOUT-OK           VALUE "00".
006000 01  W-EOF-RESERVTX             PIC X(01) VALUE "N".
006100     88  RESERVTX-EOF            VALUE "Y".
006200 01  W-RSV-VALID-SW             PIC X(01) VALUE "N".
006300     88  RSV-VALID               VALUE "Y".
006400 01  W-RSV-FOUND-SW             PIC X(01) VALUE "N".
006500     88  RSV-FOUND               VALUE "Y".
006600 01  W-USER-FOUND-SW            PIC X(01) VALUE "N".
006700     88  USER-FOUND              VALUE "Y".
006800 01  W-SHOWTIME-FOUND-SW        PIC X(01) VALUE "N".
006900     88  SHOWTIME-FOUND          VALUE "Y".
007000 77  W-SCAN-IDX                 PIC 9(05) COMP.
007100 77  W-FOUND-IDX                PIC 9(05) COMP.
007200 77  W-LOOKUP-SHOWTIME-ID       PIC 9(09).
007300 77  W-REJECT-REASON            PIC X(40).
007400 01  W-NEW-STATUS               PIC X(10).
007500*****************************************************************
007600 01  W-KEY-EDIT-AREA.
007700     05  W-KEY-EDIT-NUM         PIC 9(09).
007800 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
007900     05  W-KEY-EDIT-TEXT        PIC X(09).
008000*****************************************************************
008100*  W-FS-GROUP-R IS SHARED BY BOTH FILES ON THIS PROGRAM - THE   *
008200*  TWO-DIGIT STATUS IN QUESTION IS MOVED IN JUST BEFORE THE      *
008300*  DIGITS ARE NEEDED FOR AN ABEND MESSAGE.                       *
008400*****************************************************************
008500 01  W-FS-GROUP.
008600     05  W-FS-GROUP-VALUE       PIC X(02).
008700 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
008800     05  W-FS-DIGIT-1           PIC X(01).
008900     05  W-FS-DIGIT-2           PIC X(01).
009000*****************************************************************
009100 LINKAGE SECTION.
009200     COPY "WSUSER.CBL".
009300     COPY "WSSHOW.CBL".
009400     COPY "WSRSV.CBL".
009500     COPY "WSRUNTS.CBL".
009600     COPY "WSERRLOG.CBL".
009700     COPY "WSCOUNT.CBL".
009800*****************************************************************
009900 PROCEDURE DIVISION USING W-USER-TABLE
010000                          W-SHOWTIME-TABLE
010100                          W-RESERVATION-TABLE
010200                          W-RUN-TS-AREA
010300                          W-ERROR-LOG
010400                          W-RUN-COUNTERS.
010500*****************************************************************
010600 0000-MAIN-PROCESS.
010700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010800     PERFORM 2000-PROCESS-RESERVTX THRU 2000-EXIT
010900         UNTIL RESERVTX-EOF.
011000     PERFORM 9100-EXPIRE-HOLDS THRU 9100-EXIT.
011100     PERFORM 9200-ACCUMULATE-STATUS-COUNTS THRU 9200-EXIT.
011200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
011300     GOBACK.
011400 0000-EXIT.
011500     EXIT.
011600*****************************************************************
011700 1000-INITIALIZE.
011800     MOVE ZERO TO W-RESERVATION-CNT.
011900     OPEN INPUT RESERVTX-FILE.
012000     IF NOT FS-RESERVTX-OK
012100        MOVE W-FS-RESERVTX TO W-FS-GROUP-VALUE
012200        DISPLAY "RESERVATION-PROCESSING: RESERVTX OPEN FAILED, "
012300                "STATUS " W-FS-GROUP-VALUE
012400        STOP RUN
012500     END-IF.
012600     OPEN OUTPUT RESVOUT-FILE.
012700     IF NOT FS-RESVOUT-OK
012800        MOVE W-FS-RESVOUT TO W-FS-GROUP-VALUE
012900        DISPLAY "RESERVATION-PROCESSING: RESVOUT OPEN FAILED, "
013000                "STATUS " W-FS-GROUP-VALUE
013100        STOP RUN
013200     END-IF.
013300     PERFORM 2100-READ-RESERVTX-RECORD THRU 2100-EXIT.
013400 1000-EXIT.
013500     EXIT.
013600*****************************************************************
013700 2000-PROCESS-RESERVTX.
013800     ADD 1 TO W-RSV-READ.
013900     PERFORM 2300-VALIDATE-RESERVATION THRU 2300-EXIT.
014000     IF RSV-VALID
014100        EVALUATE RSV-ACTION OF RESERVTX-RECORD
014200           WHEN "CREATE"
014300              PERFORM 2400-ADD-NEW-RESERVATION THRU 2400-EXIT
014400           WHEN OTHER
014500              PERFORM 2410-UPDATE-RESERVATION-STATUS
014600                      THRU 2410-EXIT
014700        END-EVALUATE
014800        PERFORM 2420-WRITE-RESVOUT THRU 2420-EXIT
014900        ADD 1 TO W-RSV-ACCEPTED
015000     ELSE
015100        PERFORM 2500-REJECT-RESERVATION THRU 2500-EXIT
015200        ADD 1 TO W-RSV-REJECTED
015300     END-IF.
015400     PERFORM 2100-READ-RESERVTX-RECORD THRU 2100-EXIT.
015500 2000-EXIT.
015600     EXIT.
015700*****************************************************************
015800 2100-READ-RESERVTX-RECORD.
015900     READ RESERVTX-FILE
016000         AT END
016100            MOVE "Y" TO W-EOF-RESERVTX
016200            GO TO 2100-EXIT
016300     END-READ.
016400     MOVE W-FS-RESERVTX TO W-FS-GROUP-VALUE.
016500     IF NOT FS-RESERVTX-OK
016600        DISPLAY "RESERVATION-PROCESSING: RESERVTX READ FAILED, "
016700                "STATUS " W-FS-GROUP-VALUE
016800        STOP RUN
016900     END-IF.
017000 2100-EXIT.
017100     EXIT.
017200*****************************************************************
017300*  2300-VALIDATE-RESERVATION DISPATCHES ON RSV-ACTION.  EACH     *
017400*  ACTION PARAGRAPH SETS W-NEW-STATUS WHEN THE TRANSACTION IS   *
017500*  VALID SO 2000-PROCESS-RESERVTX AND 2420-WRITE-RESVOUT DO NOT  *
017600*  HAVE TO RE-DERIVE IT.                                         *
017700*****************************************************************
017800 2300-VALIDATE-RESERVATION.
017900     MOVE "Y" TO W-RSV-VALID-SW.
018000     MOVE SPACES TO W-REJECT-REASON.
018100     MOVE SPACES TO W-NEW-STATUS.
018200     EVALUATE RSV-ACTION OF RESERVTX-RECORD
018300        WHEN "CREATE"
018400           PERFORM 2310-VALIDATE-CREATE THRU 2310-EXIT
018500        WHEN "CONFIRM"
018600           PERFORM 2320-VALIDATE-CONFIRM THRU 2320-EXIT
018700        WHEN "CANCEL"
018800           PERFORM 2330-VALIDATE-CANCEL THRU 2330-EXIT
018900        WHEN "COMPLETE"
019000           PERFORM 2340-VALIDATE-COMPLETE THRU 2340-EXIT
019100        WHEN OTHER
019200           MOVE "N" TO W-RSV-VALID-SW
019300           MOVE "UNKNOWN RESERVATION ACTION" TO W-REJECT-REASON
019400     END-EVALUATE.
019500 2300-EXIT.
019600     EXIT.
019700*****************************************************************
019800*  2310-VALIDATE-CREATE ENFORCES, IN ORDER: RSV-ID NOT ALREADY   *
019900*  ON FILE, USER ID AND SHOWTIME ID MUST REFERENCE ACCEPTED      *
020000*  MASTERS, SHOWTIME START MUST BE STRICTLY AFTER RUN-TS, AND    *
020100*  TOTAL AMOUNT MUST BE > 0.  ACCEPTED RECORD GETS PENDING.      *
020200*****************************************************************
020300 2310-VALIDATE-CREATE.
020400     PERFORM 2350-FIND-RESERVATION THRU 2350-EXIT.
020500     IF RSV-FOUND
020600        MOVE "N" TO W-RSV-VALID-SW
020700        MOVE "DUPLICATE RESERVATION ID" TO W-REJECT-REASON
020800     END-IF.
020900     IF RSV-VALID
021000        PERFORM 2360-FIND-USER THRU 2360-EXIT
021100        IF NOT USER-FOUND
021200           MOVE "N" TO W-RSV-VALID-SW
021300           MOVE "USER ID NOT FOUND" TO W-REJECT-REASON
021400        END-IF
021500     END-IF.
021600     IF RSV-VALID
021700        MOVE RSV-SHOWTIME-ID OF RESERVTX-RECORD
021800                              TO W-LOOKUP-SHOWTIME-ID
021900        PERFORM 2370-FIND-SHOWTIME-BY-ID THRU 2370-EXIT
022000        IF NOT SHOWTIME-FOUND
022100           MOVE "N" TO W-RSV-VALID-SW
022200           MOVE "SHOWTIME ID NOT FOUND" TO W-REJECT-REASON
022300        END-IF
022400     END-IF.
022500     IF RSV-VALID
022600        IF SHOW-TBL-START-TS (SHOW-TBL-IDX) NOT > W-RUN-TS
022700           MOVE "N" TO W-RSV-VALID-SW
022800           MOVE "SHOWTIME NOT IN THE FUTURE" TO W-REJECT-REASON
022900        END-IF
023000     END-IF.
023100     IF RSV-VALID
023200        IF RSV-TOTAL-AMT OF RESERVTX-RECORD NOT > ZERO
023300           MOVE "N" TO W-RSV-VALID-SW
023400           MOVE "TOTAL AMOUNT NOT GREATER THAN ZERO" TO
023500                W-REJECT-REASON
023600        END-IF
023700     END-IF.
023800     IF RSV-VALID
023900        MOVE "PENDING" TO W-NEW-STATUS
024000     END-IF.
024100 2310-EXIT.
024200     EXIT.
024300*****************************************************************
024400*  2320-VALIDATE-CONFIRM - ONLY A PENDING RESERVATION WHOSE      *
024500*  SHOWTIME HAS NOT STARTED MAY BE CONFIRMED.                    *
024600*****************************************************************
024700 2320-VALIDATE-CONFIRM.
024800     PERFORM 2350-FIND-RESERVATION THRU 2350-EXIT.
024900     IF NOT RSV-FOUND
025000        MOVE "N" TO W-RSV-VALID-SW
025100        MOVE "RESERVATION ID NOT FOUND" TO W-REJECT-REASON
025200     END-IF.
025300     IF RSV-VALID
025400        IF RSV-TBL-STATUS (W-FOUND-IDX) NOT = "PENDING"
025500           MOVE "N" TO W-RSV-VALID-SW
025600           MOVE "RESERVATION NOT PENDING" TO W-REJECT-REASON
025700        END-IF
025800     END-IF.
025900     IF RSV-VALID
026000        MOVE RSV-TBL-SHOWTIME-ID (W-FOUND-IDX)
026100                              TO W-LOOKUP-SHOWTIME-ID
026200        PERFORM 2370-FIND-SHOWTIME-BY-ID THRU 2370-EXIT
026300        IF NOT SHOWTIME-FOUND
026400           OR SHOW-TBL-START-TS (SHOW-TBL-IDX) NOT > W-RUN-TS
026500           MOVE "N" TO W-RSV-VALID-SW
026600           MOVE "SHOWTIME NOT IN THE FUTURE" TO W-REJECT-REASON
026700        END-IF
026800     END-IF.
026900     IF RSV-VALID
027000        MOVE "CONFIRMED" TO W-NEW-STATUS
027100     END-IF.
027200 2320-EXIT.
027300     EXIT.
027400*****************************************************************
027500*  2330-VALIDATE-CANCEL - BLOCKED WHEN ALREADY CANCELLED OR      *
027600*  COMPLETED, OR WHEN THE SHOWTIME HAS ALREADY STARTED.          *
027700*****************************************************************
027800 2330-VALIDATE-CANCEL.
027900     PERFORM 2350-FIND-RESERVATION THRU 2350-EXIT.
028000     IF NOT RSV-FOUND
028100        MOVE "N" TO W-RSV-VALID-SW
028200        MOVE "RESERVATION ID NOT FOUND" TO W-REJECT-REASON
028300     END-IF.
028400     IF RSV-VALID
028500        IF RSV-TBL-STATUS (W-FOUND-IDX) = "CANCELLED"
028600           OR RSV-TBL-STATUS (W-FOUND-IDX) = "COMPLETED"
028700           MOVE "N" TO W-RSV-VALID-SW
028800           MOVE "ALREADY CANCELLED OR COMPLETED" TO
028900                W-REJECT-REASON
029000        END-IF
029100     END-IF.
029200     IF RSV-VALID
029300        MOVE RSV-TBL-SHOWTIME-ID (W-FOUND-IDX)
029400                              TO W-LOOKUP-SHOWTIME-ID
029500        PERFORM 2370-FIND-SHOWTIME-BY-ID THRU 2370-EXIT
029600        IF SHOWTIME-FOUND
029700           AND SHOW-TBL-START-TS (SHOW-TBL-IDX) < W-RUN-TS
029800           MOVE "N" TO W-RSV-VALID-SW
029900           MOVE "SHOWTIME ALREADY STARTED" TO W-REJECT-REASON
030000        END-IF
030100     END-IF.
030200     IF RSV-VALID
030300        MOVE "CANCELLED" TO W-NEW-STATUS
030400     END-IF.
030500 2330-EXIT.
030600     EXIT.
030700*****************************************************************
030800*  2340-VALIDATE-COMPLETE - ONLY A CONFIRMED RESERVATION WHOSE   *
030900*  SHOWTIME HAS ALREADY STARTED MAY BE COMPLETED.                *
031000*****************************************************************
031100 2340-VALIDATE-COMPLETE.
031200     PERFORM 2350-FIND-RESERVATION THRU 2350-EXIT.
031300     IF NOT RSV-FOUND
031400        MOVE "N" TO W-RSV-VALID-SW
031500        MOVE "RESERVATION ID NOT FOUND" TO W-REJECT-REASON
031600     END-IF.
031700     IF RSV-VALID
031800        IF RSV-TBL-STATUS (W-FOUND-IDX) NOT = "CONFIRMED"
031900           MOVE "N" TO W-RSV-VALID-SW
032000           MOVE "RESERVATION NOT CONFIRMED" TO W-REJECT-REASON
032100        END-IF
032200     END-IF.
032300     IF RSV-VALID
032400        MOVE RSV-TBL-SHOWTIME-ID (W-FOUND-IDX)
032500                              TO W-LOOKUP-SHOWTIME-ID
032600        PERFORM 2370-FIND-SHOWTIME-BY-ID THRU 2370-EXIT
032700        IF NOT SHOWTIME-FOUND
032800           OR SHOW-TBL-START-TS (SHOW-TBL-IDX) > W-RUN-TS
032900           MOVE "N" TO W-RSV-VALID-SW
033000           MOVE "SHOWTIME HAS NOT STARTED" TO W-REJECT-REASON
033100        END-IF
033200     END-IF.
033300     IF RSV-VALID
033400        MOVE "COMPLETED" TO W-NEW-STATUS
033500     END-IF.
033600 2340-EXIT.
033700     EXIT.
033800*****************************************************************
033900*  2350-FIND-RESERVATION SCANS THE RESERVATION TABLE BUILT SO    *
034000*  FAR FOR RSV-ID OF THE CURRENT TRANSACTION.  THE TABLE IS IN   *
034100*  ARRIVAL ORDER (NOT KEY ORDER) SO THIS IS A LINEAR SCAN, NOT   *
034200*  A SEARCH ALL.                                                 *
034300*****************************************************************
034400 2350-FIND-RESERVATION.
034500     MOVE "N" TO W-RSV-FOUND-SW.
034600     IF W-RESERVATION-CNT = ZERO
034700        GO TO 2350-EXIT
034800     END-IF.
034900     PERFORM 2351-COMPARE-ONE-RESERVATION THRU 2351-EXIT
035000             VARYING W-SCAN-IDX FROM 1 BY 1
035100             UNTIL W-SCAN-IDX > W-RESERVATION-CNT
035200                OR RSV-FOUND.
035300 2350-EXIT.
035400     EXIT.
035500*****************************************************************
035600 2351-COMPARE-ONE-RESERVATION.
035700     IF RSV-TBL-ID (W-SCAN-IDX) = RSV-ID OF RESERVTX-RECORD
035800        MOVE "Y" TO W-RSV-FOUND-SW
035900        MOVE W-SCAN-IDX TO W-FOUND-IDX
036000     END-IF.
036100 2351-EXIT.
036200     EXIT.
036300*****************************************************************
036400 2360-FIND-USER.
036500     MOVE "N" TO W-USER-FOUND-SW.
036600     SET USR-TBL-IDX TO 1.
036700     SEARCH ALL USER-TBL-ENTRY
036800         AT END
036900            MOVE "N" TO W-USER-FOUND-SW
037000         WHEN USR-TBL-ID (USR-TBL-IDX) =
037100                          RSV-USER-ID OF RESERVTX-RECORD
037200            MOVE "Y" TO W-USER-FOUND-SW
037300     END-SEARCH.
037400 2360-EXIT.
037500     EXIT.
037600*****************************************************************
037700*  2370-FIND-SHOWTIME-BY-ID - THE CALLER LOADS W-LOOKUP-        *
037800*  SHOWTIME-ID FIRST SO THIS ONE PARAGRAPH SERVES ALL FOUR       *
037900*  ACTION PARAGRAPHS ABOVE.                                      *
038000*****************************************************************
038100 2370-FIND-SHOWTIME-BY-ID.
038200     MOVE "N" TO W-SHOWTIME-FOUND-SW.
038300     SET SHOW-TBL-IDX TO 1.
038400     SEARCH ALL SHOWTIME-TBL-ENTRY
038500         AT END
038600            MOVE "N" TO W-SHOWTIME-FOUND-SW
038700         WHEN SHOW-TBL-ID (SHOW-TBL-IDX) = W-LOOKUP-SHOWTIME-ID
038800            MOVE "Y" TO W-SHOWTIME-FOUND-SW
038900     END-SEARCH.
039000 2370-EXIT.
039100     EXIT.
039200*****************************************************************
039300 2400-ADD-NEW-RESERVATION.
039400     ADD 1 TO W-RESERVATION-CNT.
039500     MOVE W-RESERVATION-CNT TO W-FOUND-IDX.
039600     MOVE RSV-ID OF RESERVTX-RECORD TO RSV-TBL-ID (W-FOUND-IDX).
039700     MOVE RSV-USER-ID OF RESERVTX-RECORD
039800                          TO RSV-TBL-USER-ID (W-FOUND-IDX).
039900     MOVE RSV-SHOWTIME-ID OF RESERVTX-RECORD
040000                          TO RSV-TBL-SHOWTIME-ID (W-FOUND-IDX).
040100     MOVE RSV-TOTAL-AMT OF RESERVTX-RECORD
040200                          TO RSV-TBL-TOTAL-AMT (W-FOUND-IDX).
040300     MOVE W-NEW-STATUS TO RSV-TBL-STATUS (W-FOUND-IDX).
040400     MOVE ZERO TO RSV-TBL-HOLD-EXPIRY (W-FOUND-IDX).
040500     MOVE ZERO TO RSV-TBL-SEAT-CNT (W-FOUND-IDX).
040600 2400-EXIT.
040700     EXIT.
040800*****************************************************************
040900 2410-UPDATE-RESERVATION-STATUS.
041000     MOVE W-NEW-STATUS TO RSV-TBL-STATUS (W-FOUND-IDX).
041100 2410-EXIT.
041200     EXIT.
041300*****************************************************************
041400*  2420-WRITE-RESVOUT REBUILDS THE OUTPUT RECORD FROM THE TABLE  *
041500*  ENTRY RATHER THAN FROM THE INCOMING TRANSACTION, SO RESVOUT   *
041600*  ALWAYS CARRIES THE RESERVATION'S CURRENT FULL STATE.          *
041700*****************************************************************
041800 2420-WRITE-RESVOUT.
041900     MOVE SPACES TO RESVOUT-RECORD.
042000     MOVE RSV-TBL-ID (W-FOUND-IDX) TO RSV-ID OF RESVOUT-RECORD.
042100     MOVE RSV-ACTION OF RESERVTX-RECORD
042200                          TO RSV-ACTION OF RESVOUT-RECORD.
042300     MOVE RSV-TBL-USER-ID (W-FOUND-IDX)
042400                          TO RSV-USER-ID OF RESVOUT-RECORD.
042500     MOVE RSV-TBL-SHOWTIME-ID (W-FOUND-IDX)
042600                          TO RSV-SHOWTIME-ID OF RESVOUT-RECORD.
042700     MOVE RSV-TBL-TOTAL-AMT (W-FOUND-IDX)
042800                          TO RSV-TOTAL-AMT OF RESVOUT-RECORD.
042900     MOVE RSV-TBL-STATUS (W-FOUND-IDX)
043000                          TO RSV-STATUS OF RESVOUT-RECORD.
043100     MOVE RSV-TBL-HOLD-EXPIRY (W-FOUND-IDX)
043200                          TO RSV-HOLD-EXPIRY OF RESVOUT-RECORD.
043300     MOVE RSV-TBL-SEAT-CNT (W-FOUND-IDX)
043400                          TO RSV-SEAT-CNT OF RESVOUT-RECORD.
043500     WRITE RESVOUT-RECORD.
043600     IF NOT FS-RESVOUT-OK
043700        MOVE W-FS-RESVOUT TO W-FS-GROUP-VALUE
043800        DISPLAY "RESERVATION-PROCESSING: RESVOUT WRITE FAILED, "
043900                "STATUS " W-FS-GROUP-VALUE
044000        STOP RUN
044100     END-IF.
044200 2420-EXIT.
044300     EXIT.
044400*****************************************************************
044500 2500-REJECT-RESERVATION.
044600     ADD 1 TO W-ERROR-LOG-CNT.
044700     MOVE "RESERVTX" TO ERR-FILE-ID (W-ERROR-LOG-CNT).
044800     MOVE RSV-ID OF RESERVTX-RECORD
044900                      TO ERR-KEY (W-ERROR-LOG-CNT).
045000     MOVE W-REJECT-REASON
045100                      TO ERR-REASON (W-ERROR-LOG-CNT).
045200 2500-EXIT.
045300     EXIT.
045400*****************************************************************
045500*  9100-EXPIRE-HOLDS - AFTER ALL TRANSACTIONS ARE APPLIED, ANY   *
045600*  RESERVATION LEFT IN HELD STATUS WITH A NON-ZERO HOLD-EXPIRY   *
045700*  EARLIER THAN RUN-TS IS EXPIRED TO CANCELLED (REQUEST 4012).   *
045800*****************************************************************
045900 9100-EXPIRE-HOLDS.
046000     IF W-RESERVATION-CNT = ZERO
046100        GO TO 9100-EXIT
046200     END-IF.
046300     PERFORM 9110-EXPIRE-ONE-HOLD THRU 9110-EXIT
046400             VARYING W-SCAN-IDX FROM 1 BY 1
046500             UNTIL W-SCAN-IDX > W-RESERVATION-CNT.
046600 9100-EXIT.
046700     EXIT.
046800*****************************************************************
046900 9110-EXPIRE-ONE-HOLD.
047000     IF RSV-TBL-STATUS (W-SCAN-IDX) = "HELD"
047100        AND RSV-TBL-HOLD-EXPIRY (W-SCAN-IDX) > ZERO
047200        AND RSV-TBL-HOLD-EXPIRY (W-SCAN-IDX) < W-RUN-TS
047300        MOVE "CANCELLED" TO RSV-TBL-STATUS (W-SCAN-IDX)
047400        ADD 1 TO W-EXPIRED-HOLD-CNT
047500     END-IF.
047600 9110-EXIT.
047700     EXIT.
047800*****************************************************************
047900*  9200-ACCUMULATE-STATUS-COUNTS TALLIES THE FINAL STATUS OF     *
048000*  EVERY LOADED RESERVATION AND SUMS RSV-TOTAL-AMT OVER THOSE    *
048100*  STILL CONFIRMED, FOR THE CONTROL REPORT'S REVENUE LINE.       *
048200*****************************************************************
048300 9200-ACCUMULATE-STATUS-COUNTS.
048400     IF W-RESERVATION-CNT = ZERO
048500        GO TO 9200-EXIT
048600     END-IF.
048700     PERFORM 9210-TALLY-ONE-RESERVATION THRU 9210-EXIT
048800             VARYING W-SCAN-IDX FROM 1 BY 1
048900             UNTIL W-SCAN-IDX > W-RESERVATION-CNT.
049000 9200-EXIT.
049100     EXIT.
049200*****************************************************************
049300 9210-TALLY-ONE-RESERVATION.
049400     EVALUATE RSV-TBL-STATUS (W-SCAN-IDX)
049500        WHEN "PENDING"
049600           ADD 1 TO W-RSV-PENDING-CNT
049700        WHEN "CONFIRMED"
049800           ADD 1 TO W-RSV-CONFIRM-CNT
049900           ADD RSV-TBL-TOTAL-AMT (W-SCAN-IDX)
050000                   TO W-TOTAL-CONFIRM-REV
050100        WHEN "CANCELLED"
050200           ADD 1 TO W-RSV-CANCEL-CNT
050300        WHEN "COMPLETED"
050400           ADD 1 TO W-RSV-COMPLETE-CNT
050500        WHEN "HELD"
050600           ADD 1 TO W-RSV-HELD-CNT
050700     END-EVALUATE.
050800 9210-EXIT.
050900     EXIT.
051000*****************************************************************
051100 9000-TERMINATE.
051200     CLOSE RESERVTX-FILE.
051300     CLOSE RESVOUT-FILE.
051400 9000-EXIT.
051500     EXIT.
