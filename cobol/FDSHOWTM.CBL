000100*****************************************************************
000200*  FDSHOWTM.CBL - FD FOR SHOWTIME MASTER INPUT FILE              *
000300*****************************************************************
000400 FD  SHOWTIME-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 66 CHARACTERS.
000800     COPY "RLSHOWTM.CBL".
