000100*****************************************************************
000200*  FDSROUT.CBL - FD FOR ACCEPTED SEAT-RESERVATION OUTPUT FILE    *
000300*****************************************************************
000400 FD  SRSVOUT-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 54 CHARACTERS.
000800     COPY "RLSRSV.CBL" REPLACING ==SEAT-RESV-RECORD== BY ==SRSVOUT-RECORD==.
