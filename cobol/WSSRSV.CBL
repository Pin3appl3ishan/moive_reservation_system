000100*****************************************************************
000200*  WSSRSV.CBL                                                   *
000300*  IN-MEMORY SEAT-RESERVATION TABLE - ONE ENTRY PER ACCEPTED     *
000400*  SEAT RESERVATION, BUILT AS SEATRSTX IS PROCESSED.  SCANNED    *
000500*  SEQUENTIALLY FOR THE DOUBLE-BOOKING CHECK AND BY CONTROL-     *
000600*  REPORT FOR THE PER-SHOWTIME OCCUPANCY COUNT.                  *
000700*****************************************************************
000800*  04-03-1990  R.BELL      ORIGINAL SEAT-RESERVATION WORK TABLE  *
000900*****************************************************************
001000 01  W-SEAT-RESV-TABLE.
001100     05  W-SEAT-RESV-CNT        PIC 9(05) COMP.
001200     05  SRSV-TBL-ENTRY OCCURS 20000 TIMES
001300                     INDEXED BY SRSV-TBL-IDX.
001400         10  SRSV-TBL-ID             PIC 9(09).
001500         10  SRSV-TBL-RESERVATION-ID PIC 9(09).
001600         10  SRSV-TBL-SEAT-ID        PIC 9(09).
001700         10  SRSV-TBL-SHOWTIME-ID    PIC 9(09).
001800         10  SRSV-TBL-STATUS         PIC X(10).
