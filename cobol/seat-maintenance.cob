000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. seat-maintenance.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 08-26-1985.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  08-26-1985  R.BELL      ORIGINAL PROGRAM - SEAT MASTER LOAD   *
001400*                          AND VALIDATION, CROSS-REFERENCED TO   *
001500*                          THE SCREEN TABLE                      *
001600*  03-11-1987  R.BELL      ADDED FILE-STATUS TEST PARAGRAPH      *
001700*  06-30-1993  T.ORTIZ     ADDED ASCENDING-KEY-ORDER CHECK AND   *
001800*                          CASE-INSENSITIVE LABEL COMPARE        *
001900*                          (REQUEST 4471)                        *
002000*  01-09-1999  T.ORTIZ     Y2K REVIEW - NO 2-DIGIT YEAR FIELDS   *
002100*                          FOUND IN THIS PROGRAM, NO CHANGE MADE  *
002200*****************************************************************
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-4341.
002600 OBJECT-COMPUTER. IBM-4341.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     COPY "SLSEAT.CBL".
003200*****************************************************************
003300 DATA DIVISION.
003400 FILE SECTION.
003500     COPY "FDSEAT.CBL".
003600*****************************************************************
003700 WORKING-STORAGE SECTION.
003800 01  W-FS-SEAT                  PIC X(02).
003900     88  FS-SEAT-OK              VALUE "00".
004000 01  W-EOF-SEAT                 PIC X(01) VALUE "N".
004100     88  SEAT-EOF                VALUE "Y".
004200 01  W-SEAT-VALID-SW            PIC X(01) VALUE "N".
004300     88  SEAT-VALID              VALUE "Y".
004400 01  W-DUP-FOUND-SW             PIC X(01) VALUE "N".
004500     88  DUP-SEAT-FOUND          VALUE "Y".
004600 01  W-SCREEN-FOUND-SW          PIC X(01) VALUE "N".
004700     88  SCREEN-FOUND            VALUE "Y".
004800 77  W-SCAN-IDX                 PIC 9(05) COMP.
004900 77  W-REJECT-REASON            PIC X(40).
005000*****************************************************************
005100*  W-LABEL-UPPER-1 / -2 - CASE-FOLD WORK AREAS FOR THE          *
005200*  WITHIN-SCREEN SEAT-LABEL COMPARE (REQUEST 4471); FOLDED WITH  *
005300*  INSPECT ... CONVERTING SINCE THIS COMPILER HAS NO UPPER-CASE  *
005400*  INTRINSIC.                                                   *
005500*****************************************************************
005600 01  W-LABEL-UPPER-1            PIC X(16).
005700 01  W-LABEL-UPPER-2            PIC X(16).
005800*****************************************************************
005900 01  W-KEY-EDIT-AREA.
006000     05  W-KEY-EDIT-NUM         PIC 9(09).
006100 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
006200     05  W-KEY-EDIT-TEXT        PIC X(09).
006300*****************************************************************
006400 01  W-FS-GROUP.
006500     05  W-FS-GROUP-VALUE       PIC X(02).
006600 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
006700     05  W-FS-DIGIT-1           PIC X(01).
006800     05  W-FS-DIGIT-2           PIC X(01).
006900*****************************************************************
007000 01  W-PRIOR-KEY-AREA           PIC 9(09) VALUE ZERO.
007100 01  W-PRIOR-KEY-R REDEFINES W-PRIOR-KEY-AREA.
007200     05  W-PRIOR-KEY-X          PIC X(09).
007300*****************************************************************
007400 LINKAGE SECTION.
007500     COPY "WSSCRN.CBL".
007600     COPY "WSSEAT.CBL".
007700     COPY "WSERRLOG.CBL".
007800     COPY "WSCOUNT.CBL".
007900*****************************************************************
008000 PROCEDURE DIVISION USING W-SCREEN-TABLE
008100                          W-SEAT-TABLE
008200                          W-ERROR-LOG
008300                          W-RUN-COUNTERS.
008400*****************************************************************
008500 0000-MAIN-PROCESS.
008600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
008700     PERFORM 2000-LOAD-SEAT-MASTER THRU 2000-EXIT
008800         UNTIL SEAT-EOF.
008900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
009000     GOBACK.
009100 0000-EXIT.
009200     EXIT.
009300*****************************************************************
009400 1000-INITIALIZE.
009500     MOVE ZERO TO W-SEAT-CNT.
009600     MOVE ZERO TO W-PRIOR-KEY-AREA.
009700     OPEN INPUT SEAT-FILE.
009800     IF NOT FS-SEAT-OK
009900        MOVE W-FS-SEAT TO W-FS-GROUP-VALUE
010000        DISPLAY "SEAT-MAINTENANCE: OPEN FAILED, STATUS "
010100                W-FS-GROUP-VALUE
010200        STOP RUN
010300     END-IF.
010400     PERFORM 2100-READ-SEAT-RECORD THRU 2100-EXIT.
010500 1000-EXIT.
010600     EXIT.
010700*****************************************************************
010800 2000-LOAD-SEAT-MASTER.
010900     ADD 1 TO W-SEAT-READ.
011000     PERFORM 2300-VALIDATE-SEAT THRU 2300-EXIT.
011100     IF SEAT-VALID
011200        PERFORM 2400-ADD-SEAT-TO-TABLE THRU 2400-EXIT
011300        ADD 1 TO W-SEAT-ACCEPTED
011400     ELSE
011500        PERFORM 2500-REJECT-SEAT THRU 2500-EXIT
011600        ADD 1 TO W-SEAT-REJECTED
011700     END-IF.
011800     PERFORM 2100-READ-SEAT-RECORD THRU 2100-EXIT.
011900 2000-EXIT.
012000     EXIT.
012100*****************************************************************
012200 2100-READ-SEAT-RECORD.
012300     READ SEAT-FILE
012400         AT END
012500            MOVE "Y" TO W-EOF-SEAT
012600            GO TO 2100-EXIT
012700     END-READ.
012800     MOVE W-FS-SEAT TO W-FS-GROUP-VALUE.
012900     IF NOT FS-SEAT-OK
013000        DISPLAY "SEAT-MAINTENANCE: READ FAILED, STATUS "
013100                W-FS-GROUP-VALUE
013200        STOP RUN
013300     END-IF.
013400 2100-EXIT.
013500     EXIT.
013600*****************************************************************
013700*  2300-VALIDATE-SEAT ENFORCES, IN ORDER:                        *
013800*    - SEAT-LABEL NON-BLANK                                      *
013900*    - SEAT-SCREEN-ID MUST REFERENCE AN ACCEPTED SCREEN          *
014000*      (SEARCH ALL - BINARY SEARCH ON THE ASCENDING SCREEN       *
014100*      TABLE)                                                    *
014200*    - SEAT-COL, WHEN PRESENT (NON-ZERO), MUST BE > 0 (THE       *
014300*      PICTURE CLAUSE IS UNSIGNED SO THIS IS ALWAYS TRUE ONCE    *
014400*      NON-ZERO - KEPT HERE AS A VISIBLE RULE)                   *
014500*    - SEAT-ID ASCENDING MASTER-FILE ORDER                       *
014600*    - SEAT-LABEL UNIQUE WITHIN ITS SCREEN, CASE-INSENSITIVE     *
014700*****************************************************************
014800 2300-VALIDATE-SEAT.
014900     MOVE "Y" TO W-SEAT-VALID-SW.
015000     MOVE SPACES TO W-REJECT-REASON.
015100     IF SEAT-LABEL OF SEAT-RECORD = SPACES
015200        MOVE "N" TO W-SEAT-VALID-SW
015300        MOVE "SEAT LABEL IS BLANK" TO W-REJECT-REASON
015400     END-IF.
015500     IF SEAT-VALID
015600        PERFORM 2320-FIND-SCREEN THRU 2320-EXIT
015700        IF NOT SCREEN-FOUND
015800           MOVE "N" TO W-SEAT-VALID-SW
015900           MOVE "SCREEN ID NOT FOUND" TO W-REJECT-REASON
016000        END-IF
016100     END-IF.
016200     IF SEAT-VALID
016300        IF SEAT-ID OF SEAT-RECORD NOT > W-PRIOR-KEY-AREA
016400           AND W-PRIOR-KEY-AREA NOT = ZERO
016500           MOVE "N" TO W-SEAT-VALID-SW
016600           MOVE "SEAT MASTER OUT OF SEQUENCE" TO
016700                W-REJECT-REASON
016800        END-IF
016900     END-IF.
017000     IF SEAT-VALID
017100        PERFORM 2330-CHECK-DUP-LABEL THRU 2330-EXIT
017200        IF DUP-SEAT-FOUND
017300           MOVE "N" TO W-SEAT-VALID-SW
017400           MOVE "DUPLICATE SEAT LABEL IN SCREEN" TO
017500                W-REJECT-REASON
017600        END-IF
017700     END-IF.
017800 2300-EXIT.
017900     EXIT.
018000*****************************************************************
018100 2320-FIND-SCREEN.
018200     MOVE "N" TO W-SCREEN-FOUND-SW.
018300     SET SCR-TBL-IDX TO 1.
018400     SEARCH ALL SCREEN-TBL-ENTRY
018500         AT END
018600            MOVE "N" TO W-SCREEN-FOUND-SW
018700         WHEN SCR-TBL-ID (SCR-TBL-IDX) =
018800                          SEAT-SCREEN-ID OF SEAT-RECORD
018900            MOVE "Y" TO W-SCREEN-FOUND-SW
019000     END-SEARCH.
019100 2320-EXIT.
019200     EXIT.
019300*****************************************************************
019400 2330-CHECK-DUP-LABEL.
019500     MOVE "N" TO W-DUP-FOUND-SW.
019600     IF W-SEAT-CNT = ZERO
019700        GO TO 2330-EXIT
019800     END-IF.
019900     MOVE SEAT-LABEL OF SEAT-RECORD TO W-LABEL-UPPER-1.
020000     INSPECT W-LABEL-UPPER-1 CONVERTING
020100         "abcdefghijklmnopqrstuvwxyz" TO
020200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020300     PERFORM 2331-COMPARE-ONE-SEAT THRU 2331-EXIT
020400             VARYING W-SCAN-IDX FROM 1 BY 1
020500             UNTIL W-SCAN-IDX > W-SEAT-CNT
020600                OR DUP-SEAT-FOUND.
020700 2330-EXIT.
020800     EXIT.
020900*****************************************************************
021000 2331-COMPARE-ONE-SEAT.
021100     IF SEAT-TBL-SCREEN-ID (W-SCAN-IDX) =
021200                          SEAT-SCREEN-ID OF SEAT-RECORD
021300        MOVE SEAT-TBL-LABEL (W-SCAN-IDX) TO W-LABEL-UPPER-2
021400        INSPECT W-LABEL-UPPER-2 CONVERTING
021500            "abcdefghijklmnopqrstuvwxyz" TO
021600            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
021700        IF W-LABEL-UPPER-2 = W-LABEL-UPPER-1
021800           MOVE "Y" TO W-DUP-FOUND-SW
021900        END-IF
022000     END-IF.
022100 2331-EXIT.
022200     EXIT.
022300*****************************************************************
022400*  2400-ADD-SEAT-TO-TABLE BUMPS THE OWNING SCREEN'S SEAT-COUNT   *
022500*  FOR SCREEN DELETE-PROTECTION BOOKKEEPING.                     *
022600*****************************************************************
022700 2400-ADD-SEAT-TO-TABLE.
022800     ADD 1 TO W-SEAT-CNT.
022900     MOVE SEAT-ID OF SEAT-RECORD TO SEAT-TBL-ID (W-SEAT-CNT).
023000     MOVE SEAT-SCREEN-ID OF SEAT-RECORD
023100                          TO SEAT-TBL-SCREEN-ID (W-SEAT-CNT).
023200     MOVE SEAT-LABEL OF SEAT-RECORD
023300                          TO SEAT-TBL-LABEL (W-SEAT-CNT).
023400     MOVE SEAT-ROW-LABEL OF SEAT-RECORD
023500                          TO SEAT-TBL-ROW-LABEL (W-SEAT-CNT).
023600     MOVE SEAT-COL OF SEAT-RECORD
023700                          TO SEAT-TBL-COL (W-SEAT-CNT).
023800     ADD 1 TO SCR-TBL-SEAT-CNT (SCR-TBL-IDX).
023900     MOVE SEAT-ID OF SEAT-RECORD TO W-PRIOR-KEY-AREA.
024000 2400-EXIT.
024100     EXIT.
024200*****************************************************************
024300 2500-REJECT-SEAT.
024400     ADD 1 TO W-ERROR-LOG-CNT.
024500     MOVE "SEAT"     TO ERR-FILE-ID (W-ERROR-LOG-CNT).
024600     MOVE SEAT-ID OF SEAT-RECORD
024700                      TO ERR-KEY (W-ERROR-LOG-CNT).
024800     MOVE W-REJECT-REASON
024900                      TO ERR-REASON (W-ERROR-LOG-CNT).
025000 2500-EXIT.
025100     EXIT.
025200*****************************************************************
025300 9000-TERMINATE.
025400     CLOSE SEAT-FILE.
025500 9000-EXIT.
025600     EXIT.
