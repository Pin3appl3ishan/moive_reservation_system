000100*****************************************************************
000200*  RLSHOWTM.CBL                                                 *
000300*  SHOWTIME MASTER RECORD LAYOUT - SHOWREC                      *
000400*  SHARED BY: FDSHOWTM.CBL (SHOWTIME MASTER INPUT)                *
000500*****************************************************************
000600*  02-11-1988  R.BELL      ORIGINAL LAYOUT FOR SHOWTIME MASTER   *
000700*  06-30-1993  R.BELL      ADDED MM/DD/CCYY REDEFINES OF START   *
000800*                          AND END TIMESTAMPS FOR THE OCCUPANCY  *
000900*                          SECTION OF THE CONTROL REPORT         *
001000*****************************************************************
001100 01  SHOWTIME-RECORD.
001200     05  SHOW-ID                 PIC 9(09).
001300     05  SHOW-MOVIE-ID           PIC 9(09).
001400     05  SHOW-SCREEN-ID          PIC 9(09).
001500     05  SHOW-START-TS           PIC 9(14).
001600     05  SHOW-START-TS-R REDEFINES SHOW-START-TS.
001700         10  SHOW-START-CCYY     PIC 9(04).
001800         10  SHOW-START-MM       PIC 9(02).
001900         10  SHOW-START-DD       PIC 9(02).
002000         10  SHOW-START-HHMMSS   PIC 9(06).
002100     05  SHOW-END-TS             PIC 9(14).
002200     05  SHOW-END-TS-R REDEFINES SHOW-END-TS.
002300         10  SHOW-END-CCYY       PIC 9(04).
002400         10  SHOW-END-MM         PIC 9(02).
002500         10  SHOW-END-DD         PIC 9(02).
002600         10  SHOW-END-HHMMSS     PIC 9(06).
002700     05  SHOW-TICKET-PRICE       PIC S9(08)V99.
002800*        ONE BYTE OF SLACK REMAINS BETWEEN THE SUMMED FIELD
002900*        WIDTHS (65) AND THE FIXED SHOWTIME RECORD LENGTH (66) -
003000*        CARRIED HERE AS FILLER RATHER THAN WIDENING A FIELD.
003100     05  FILLER                  PIC X(01).
