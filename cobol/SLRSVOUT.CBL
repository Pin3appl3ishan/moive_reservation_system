000100*****************************************************************
000200*  SLRSVOUT.CBL - SELECT CLAUSE FOR ACCEPTED RESERVATION OUTPUT  *
000300*****************************************************************
000400     SELECT RESVOUT-FILE ASSIGN TO "RESVOUT"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-RESVOUT.
