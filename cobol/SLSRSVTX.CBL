000100*****************************************************************
000200*  SLSRSVTX.CBL - SELECT CLAUSE FOR SEAT-RESERVATION TXN FILE    *
000300*****************************************************************
000400     SELECT SEATRSTX-FILE ASSIGN TO "SEATRSTX"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-SEATRSTX.
