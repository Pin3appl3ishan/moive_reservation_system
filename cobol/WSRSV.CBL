000100*****************************************************************
000200*  WSRSV.CBL                                                    *
000300*  IN-MEMORY RESERVATION TABLE - ONE ENTRY PER ACCEPTED          *
000400*  RESERVATION, BUILT AS RESERVTX IS PROCESSED.  NOT KEPT        *
000500*  ASCENDING (TRANSACTIONS ARRIVE IN ARRIVAL ORDER) SO LOOKUPS   *
000600*  AGAINST THIS TABLE ARE A SEQUENTIAL SCAN, NOT SEARCH ALL.     *
000700*****************************************************************
000800*  04-03-1990  R.BELL      ORIGINAL RESERVATION WORK TABLE       *
000900*  11-15-1994  R.BELL      ADDED RSV-TBL-SEAT-CNT                *
001000*****************************************************************
001100 01  W-RESERVATION-TABLE.
001200     05  W-RESERVATION-CNT      PIC 9(05) COMP.
001300     05  RESV-TBL-ENTRY OCCURS 5000 TIMES
001400                     INDEXED BY RSV-TBL-IDX.
001500         10  RSV-TBL-ID          PIC 9(09).
001600         10  RSV-TBL-USER-ID     PIC 9(09).
001700         10  RSV-TBL-SHOWTIME-ID PIC 9(09).
001800         10  RSV-TBL-TOTAL-AMT   PIC S9(08)V99.
001900         10  RSV-TBL-STATUS      PIC X(10).
002000         10  RSV-TBL-HOLD-EXPIRY PIC 9(14).
002100         10  RSV-TBL-SEAT-CNT    PIC 9(05) COMP.
002200         10  FILLER              PIC X(02).
