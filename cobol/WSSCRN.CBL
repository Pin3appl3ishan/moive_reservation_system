000100*****************************************************************
000200*  WSSCRN.CBL                                                   *
000300*  IN-MEMORY SCREEN TABLE - LOADED ASCENDING BY SCR-TBL-ID.      *
000400*  CARRIES THE DERIVED ROW LAYOUT (SCR-TBL-ROWS) AND THE SEAT /  *
000500*  SHOWTIME REFERENCE COUNTS USED FOR DELETE-PROTECTION.         *
000600*****************************************************************
000700*  09-22-1985  R.BELL      ORIGINAL SCREEN WORK TABLE            *
000800*  06-30-1993  R.BELL      ADDED DERIVED ROW-COUNT FIELD         *
000900*  09-18-1996  R.BELL      ADDED SEAT/SHOWTIME REFERENCE COUNTS  *
001000*****************************************************************
001100 01  W-SCREEN-TABLE.
001200     05  W-SCREEN-CNT           PIC 9(05) COMP.
001300     05  SCREEN-TBL-ENTRY OCCURS 1000 TIMES
001400                     ASCENDING KEY IS SCR-TBL-ID
001500                     INDEXED BY SCR-TBL-IDX.
001600         10  SCR-TBL-ID          PIC 9(09).
001700         10  SCR-TBL-THEATER-ID  PIC 9(09).
001800         10  SCR-TBL-NAME        PIC X(20).
001900         10  SCR-TBL-CAPACITY    PIC 9(04).
002000         10  SCR-TBL-ROWS        PIC 9(03) COMP.
002100         10  SCR-TBL-SEAT-CNT    PIC 9(05) COMP.
002200         10  SCR-TBL-SHOW-CNT    PIC 9(05) COMP.
002300         10  FILLER              PIC X(02).
