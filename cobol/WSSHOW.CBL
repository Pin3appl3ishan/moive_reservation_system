000100*****************************************************************
000200*  WSSHOW.CBL                                                   *
000300*  IN-MEMORY SHOWTIME TABLE - LOADED ASCENDING BY SHOW-TBL-ID.   *
000400*  SHOW-TBL-RSV-CNT IS BUMPED BY RESERVATION-PROCESSING AND IS   *
000500*  THE DELETE-PROTECTION COUNT FOR A SHOWTIME WITH RESERVATIONS. *
000600*****************************************************************
000700*  02-11-1988  R.BELL      ORIGINAL SHOWTIME WORK TABLE          *
000800*  11-15-1994  R.BELL      ADDED SHOW-TBL-RSV-CNT                *
000900*****************************************************************
001000 01  W-SHOWTIME-TABLE.
001100     05  W-SHOWTIME-CNT         PIC 9(05) COMP.
001200     05  SHOWTIME-TBL-ENTRY OCCURS 5000 TIMES
001300                     ASCENDING KEY IS SHOW-TBL-ID
001400                     INDEXED BY SHOW-TBL-IDX.
001500         10  SHOW-TBL-ID         PIC 9(09).
001600         10  SHOW-TBL-MOVIE-ID   PIC 9(09).
001700         10  SHOW-TBL-SCREEN-ID  PIC 9(09).
001800         10  SHOW-TBL-START-TS   PIC 9(14).
001900         10  SHOW-TBL-END-TS     PIC 9(14).
002000         10  SHOW-TBL-PRICE      PIC S9(08)V99.
002100         10  SHOW-TBL-RSV-CNT    PIC 9(05) COMP.
002200         10  FILLER              PIC X(02).
