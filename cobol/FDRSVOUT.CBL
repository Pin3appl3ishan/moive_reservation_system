000100*****************************************************************
000200*  FDRSVOUT.CBL - FD FOR ACCEPTED RESERVATION OUTPUT FILE        *
000300*****************************************************************
000400 FD  RESVOUT-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 76 CHARACTERS.
000800     COPY "RLRSV.CBL" REPLACING ==RESERVATION-RECORD== BY ==RESVOUT-RECORD==.
