000100*****************************************************************
000200*  RLSCREEN.CBL                                                 *
000300*  SCREEN MASTER RECORD LAYOUT - SCRREC                         *
000400*  SHARED BY: FDSCREEN.CBL (SCREEN MASTER INPUT)                 *
000500*****************************************************************
000600*  89-22-1985  R.BELL      ORIGINAL LAYOUT FOR SCREEN MASTER     *
000700*****************************************************************
000800 01  SCREEN-RECORD.
000900     05  SCR-ID                  PIC 9(09).
001000     05  SCR-THEATER-ID          PIC 9(09).
001100     05  SCR-NAME                PIC X(20).
001200     05  SCR-CAPACITY            PIC 9(04).
