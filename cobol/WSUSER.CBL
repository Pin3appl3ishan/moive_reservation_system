000100*****************************************************************
000200*  WSUSER.CBL                                                   *
000300*  IN-MEMORY USER TABLE - LOADED ASCENDING BY USR-TBL-ID.        *
000400*****************************************************************
000500*  02-11-1988  R.BELL      ORIGINAL USER WORK TABLE              *
000600*****************************************************************
000700 01  W-USER-TABLE.
000800     05  W-USER-CNT             PIC 9(05) COMP.
000900     05  USER-TBL-ENTRY OCCURS 5000 TIMES
001000                     ASCENDING KEY IS USR-TBL-ID
001100                     INDEXED BY USR-TBL-IDX.
001200         10  USR-TBL-ID          PIC 9(09).
001300         10  USR-TBL-USERNAME    PIC X(20).
001400         10  USR-TBL-EMAIL       PIC X(40).
001500         10  USR-TBL-ROLE        PIC X(20).
