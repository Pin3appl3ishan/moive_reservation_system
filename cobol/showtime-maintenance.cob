000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. showtime-maintenance.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 02-11-1988.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  02-11-1988  R.BELL      ORIGINAL PROGRAM - SHOWTIME MASTER    *
001400*                          LOAD, CROSS-REFERENCED TO THE MOVIE   *
001500*                          AND SCREEN TABLES                     *
001600*  09-14-1990  R.BELL      ADDED SHOW-END-TS DERIVATION FROM     *
001700*                          START TIME PLUS MOVIE DURATION        *
001800*                          (REQUEST 2740) - SEE 2350-2370        *
001900*  06-30-1993  T.ORTIZ     ADDED SCREEN SCHEDULING-CONFLICT      *
002000*                          (OVERLAP) CHECK (REQUEST 4471)        *
002100*  01-09-1999  T.ORTIZ     Y2K REVIEW - WIDENED LEAP-YEAR TEST   *
002200*                          TO THE FULL 4-DIGIT CENTURY RULE      *
002300*                          (DIV-BY-100/DIV-BY-400), WAS A        *
002400*                          SIMPLE DIV-BY-4 TEST BEFORE THIS DATE *
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-4341.
002900 OBJECT-COMPUTER. IBM-4341.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     COPY "SLSHOWTM.CBL".
003500*****************************************************************
003600 DATA DIVISION.
003700 FILE SECTION.
003800     COPY "FDSHOWTM.CBL".
003900*****************************************************************
004000 WORKING-STORAGE SECTION.
004100 01  W-FS-SHOWTIME              PIC X(02).
004200     88  FS-SHOWTIME-OK          VALUE "00".
004300 01  W-EOF-SHOWTIME             PIC X(01) VALUE "N".
004400     88  SHOWTIME-EOF            VALUE "Y".
004500 01  W-SHOWTIME-VALID-SW        PIC X(01) VALUE "N".
004600     88  SHOWTIME-VALID          VALUE "Y".
004700 01  W-MOVIE-FOUND-SW           PIC X(01) VALUE "N".
004800     88  MOVIE-FOUND             VALUE "Y".
004900 01  W-SCREEN-FOUND-SW          PIC X(01) VALUE "N".
005000     88  SCREEN-FOUND            VALUE "Y".
005100 01  W-OVERLAP-FOUND-SW         PIC X(01) VALUE "N".
005200     88  OVERLAP-FOUND           VALUE "Y".
005300 77  W-SCAN-IDX                 PIC 9(05) COMP.
005400 77  W-REJECT-REASON            PIC X(40).
005500*****************************************************************
005600 01  W-KEY-EDIT-AREA.
005700     05  W-KEY-EDIT-NUM         PIC 9(09).
005800 01  W-KEY-EDIT-ALPHA REDEFINES W-KEY-EDIT-AREA.
005900     05  W-KEY-EDIT-TEXT        PIC X(09).
006000*****************************************************************
006100 01  W-FS-GROUP.
006200     05  W-FS-GROUP-VALUE       PIC X(02).
006300 01  W-FS-GROUP-R REDEFINES W-FS-GROUP.
006400     05  W-FS-DIGIT-1           PIC X(01).
006500     05  W-FS-DIGIT-2           PIC X(01).
006600*****************************************************************
006700*  SHOW-END-TS DERIVATION WORK AREA (REQUEST 2740, 09-14-1990).  *
006800*  MINUTES ARE CARRIED INTO WHOLE DAYS, THEN THE DAYS ARE ADDED  *
006900*  ONE AT A TIME THROUGH W-DAYS-IN-MONTH-TBL SO MONTH/YEAR      *
007000*  ROLLOVER AND LEAP-FEBRUARY ARE HANDLED WITHOUT AN INTRINSIC   *
007100*  DATE FUNCTION.                                                *
007200*****************************************************************
007300 77  W-START-MINOFDAY          PIC 9(04) COMP.
007400 77  W-TOTAL-MINUTES           PIC 9(07) COMP.
007500 77  W-EXTRA-DAYS              PIC 9(05) COMP.
007600 77  W-REM-MINUTES             PIC 9(04) COMP.
007700 77  W-DAY-CTR                 PIC 9(05) COMP.
007800 77  W-END-HH                  PIC 9(02) COMP.
007900 77  W-END-MN                  PIC 9(02) COMP.
007950 77  W-START-SS                PIC 9(02) COMP.
008000 77  W-DAYS-THIS-MONTH         PIC 9(02) COMP.
008100 77  W-LEAP-Q                  PIC 9(04) COMP.
008200 77  W-LEAP-R                  PIC 9(04) COMP.
008300 01  W-LEAP-SW                  PIC X(01) VALUE "N".
008400     88  LEAP-YEAR               VALUE "Y".
008500 01  W-END-DATE-WORK.
008600     05  W-END-CCYY             PIC 9(04).
008700     05  W-END-MM               PIC 9(02).
008800     05  W-END-DD               PIC 9(02).
008900*****************************************************************
009000*  W-DAYS-IN-MONTH-TBL - STANDARD (NON-LEAP) DAYS PER MONTH;    *
009100*  FEBRUARY IS BUMPED BY ONE IN 2360-ADD-ONE-DAY WHEN THE        *
009200*  CURRENT END-YEAR TESTS AS A LEAP YEAR.                        *
009300*****************************************************************
009400 01  W-DAYS-IN-MONTH-TBL.
009500     05  FILLER                  PIC 9(02) VALUE 31.
009600     05  FILLER                  PIC 9(02) VALUE 28.
009700     05  FILLER                  PIC 9(02) VALUE 31.
009800     05  FILLER                  PIC 9(02) VALUE 30.
009900     05  FILLER                  PIC 9(02) VALUE 31.
010000     05  FILLER                  PIC 9(02) VALUE 30.
010100     05  FILLER                  PIC 9(02) VALUE 31.
010200     05  FILLER                  PIC 9(02) VALUE 31.
010300     05  FILLER                  PIC 9(02) VALUE 30.
010400     05  FILLER                  PIC 9(02) VALUE 31.
010500     05  FILLER                  PIC 9(02) VALUE 30.
010600     05  FILLER                  PIC 9(02) VALUE 31.
010700 01  W-DAYS-IN-MONTH REDEFINES W-DAYS-IN-MONTH-TBL.
010800     05  W-DIM-ENTRY            PIC 9(02) OCCURS 12 TIMES
010900                                 INDEXED BY W-DIM-IDX.
011000*****************************************************************
011100 LINKAGE SECTION.
011200     COPY "WSMOVIE.CBL".
011300     COPY "WSSCRN.CBL".
011400     COPY "WSSHOW.CBL".
011500     COPY "WSRUNTS.CBL".
011600     COPY "WSERRLOG.CBL".
011700     COPY "WSCOUNT.CBL".
011800*****************************************************************
011900 PROCEDURE DIVISION USING W-MOVIE-TABLE
012000                          W-SCREEN-TABLE
012100                          W-SHOWTIME-TABLE
012200                          W-RUN-TS-AREA
012300                          W-ERROR-LOG
012400                          W-RUN-COUNTERS.
012500*****************************************************************
012600 0000-MAIN-PROCESS.
012700     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012800     PERFORM 2000-LOAD-SHOWTIME-MASTER THRU 2000-EXIT
012900         UNTIL SHOWTIME-EOF.
013000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013100     GOBACK.
013200 0000-EXIT.
013300     EXIT.
013400*****************************************************************
013500 1000-INITIALIZE.
013600     MOVE ZERO TO W-SHOWTIME-CNT.
013700     OPEN INPUT SHOWTIME-FILE.
013800     IF NOT FS-SHOWTIME-OK
013900        MOVE W-FS-SHOWTIME TO W-FS-GROUP-VALUE
014000        DISPLAY "SHOWTIME-MAINTENANCE: OPEN FAILED, STATUS "
014100                W-FS-GROUP-VALUE
014200        STOP RUN
014300     END-IF.
014400     PERFORM 2100-READ-SHOWTIME-RECORD THRU 2100-EXIT.
014500 1000-EXIT.
014600     EXIT.
014700*****************************************************************
014800 2000-LOAD-SHOWTIME-MASTER.
014900     ADD 1 TO W-SHOW-READ.
015000     PERFORM 2300-VALIDATE-SHOWTIME THRU 2300-EXIT.
015100     IF SHOWTIME-VALID
015200        PERFORM 2400-ADD-SHOWTIME-TO-TABLE THRU 2400-EXIT
015300        ADD 1 TO W-SHOW-ACCEPTED
015400     ELSE
015500        PERFORM 2500-REJECT-SHOWTIME THRU 2500-EXIT
015600        ADD 1 TO W-SHOW-REJECTED
015700     END-IF.
015800     PERFORM 2100-READ-SHOWTIME-RECORD THRU 2100-EXIT.
015900 2000-EXIT.
016000     EXIT.
016100*****************************************************************
016200 2100-READ-SHOWTIME-RECORD.
016300     READ SHOWTIME-FILE
016400         AT END
016500            MOVE "Y" TO W-EOF-SHOWTIME
016600            GO TO 2100-EXIT
016700     END-READ.
016800     MOVE W-FS-SHOWTIME TO W-FS-GROUP-VALUE.
016900     IF NOT FS-SHOWTIME-OK
017000        DISPLAY "SHOWTIME-MAINTENANCE: READ FAILED, STATUS "
017100                W-FS-GROUP-VALUE
017200        STOP RUN
017300     END-IF.
017400 2100-EXIT.
017500     EXIT.
017600*****************************************************************
017700*  2300-VALIDATE-SHOWTIME ENFORCES, IN ORDER:                    *
017800*    - SHOW-MOVIE-ID MUST REFERENCE AN ACCEPTED MOVIE            *
017900*    - SHOW-SCREEN-ID MUST REFERENCE AN ACCEPTED SCREEN          *
018000*    - SHOW-START-TS MUST BE PRESENT AND STRICTLY AFTER RUN-TS   *
018100*    - SHOW-TICKET-PRICE MUST BE > 0                             *
018200*    - THE SCREEN-OVERLAP (SCHEDULING-CONFLICT) CHECK AGAINST    *
018300*      SHOWTIMES ALREADY ACCEPTED FOR THE SAME SCREEN            *
018400*  SHOW-END-TS IS DERIVED IN 2350-COMPUTE-END-TS ONCE THE MOVIE  *
018500*  HAS BEEN LOCATED, SO THE OVERLAP CHECK HAS AN END-TS TO USE.  *
018600*****************************************************************
018700 2300-VALIDATE-SHOWTIME.
018800     MOVE "Y" TO W-SHOWTIME-VALID-SW.
018900     MOVE SPACES TO W-REJECT-REASON.
019000     PERFORM 2310-FIND-MOVIE THRU 2310-EXIT.
019100     IF NOT MOVIE-FOUND
019200        MOVE "N" TO W-SHOWTIME-VALID-SW
019300        MOVE "MOVIE ID NOT FOUND" TO W-REJECT-REASON
019400     END-IF.
019500     IF SHOWTIME-VALID
019600        PERFORM 2320-FIND-SCREEN THRU 2320-EXIT
019700        IF NOT SCREEN-FOUND
019800           MOVE "N" TO W-SHOWTIME-VALID-SW
019900           MOVE "SCREEN ID NOT FOUND" TO W-REJECT-REASON
020000        END-IF
020100     END-IF.
020200     IF SHOWTIME-VALID
020300        IF SHOW-START-TS OF SHOWTIME-RECORD = ZERO
020400           OR SHOW-START-TS OF SHOWTIME-RECORD NOT > W-RUN-TS
020500           MOVE "N" TO W-SHOWTIME-VALID-SW
020600           MOVE "START TIME MISSING OR NOT IN FUTURE" TO
020700                W-REJECT-REASON
020800        END-IF
020900     END-IF.
021000     IF SHOWTIME-VALID
021100        IF SHOW-TICKET-PRICE OF SHOWTIME-RECORD NOT > ZERO
021200           MOVE "N" TO W-SHOWTIME-VALID-SW
021300           MOVE "TICKET PRICE NOT GREATER THAN ZERO" TO
021400                W-REJECT-REASON
021500        END-IF
021600     END-IF.
021700     IF SHOWTIME-VALID
021800        PERFORM 2350-COMPUTE-END-TS THRU 2350-EXIT
021900        PERFORM 2330-CHECK-OVERLAP THRU 2330-EXIT
022000        IF OVERLAP-FOUND
022100           MOVE "N" TO W-SHOWTIME-VALID-SW
022200           MOVE "SCREEN SCHEDULING CONFLICT" TO W-REJECT-REASON
022300        END-IF
022400     END-IF.
022500 2300-EXIT.
022600     EXIT.
022700*****************************************************************
022800 2310-FIND-MOVIE.
022900     MOVE "N" TO W-MOVIE-FOUND-SW.
023000     SET MOV-TBL-IDX TO 1.
023100     SEARCH ALL MOVIE-TBL-ENTRY
023200         AT END
023300            MOVE "N" TO W-MOVIE-FOUND-SW
023400         WHEN MOV-TBL-ID (MOV-TBL-IDX) =
023500                          SHOW-MOVIE-ID OF SHOWTIME-RECORD
023600            MOVE "Y" TO W-MOVIE-FOUND-SW
023700     END-SEARCH.
023800 2310-EXIT.
023900     EXIT.
024000*****************************************************************
024100 2320-FIND-SCREEN.
024200     MOVE "N" TO W-SCREEN-FOUND-SW.
024300     SET SCR-TBL-IDX TO 1.
024400     SEARCH ALL SCREEN-TBL-ENTRY
024500         AT END
024600            MOVE "N" TO W-SCREEN-FOUND-SW
024700         WHEN SCR-TBL-ID (SCR-TBL-IDX) =
024800                          SHOW-SCREEN-ID OF SHOWTIME-RECORD
024900            MOVE "Y" TO W-SCREEN-FOUND-SW
025000     END-SEARCH.
025100 2320-EXIT.
025200     EXIT.
025300*****************************************************************
025400*  2330-CHECK-OVERLAP SCANS THE SHOWTIMES ALREADY ACCEPTED FOR   *
025500*  THE SAME SCREEN.  START-TS/END-TS ARE SORTABLE 14-DIGIT       *
025600*  NUMBERS SO THE THREE-CLAUSE OVERLAP TEST COMPARES THEM        *
025700*  DIRECTLY - NO DATE ARITHMETIC IS NEEDED HERE, ONLY FOR        *
025800*  DERIVING THIS RECORD'S OWN END-TS (SEE 2350).                 *
025900*****************************************************************
026000 2330-CHECK-OVERLAP.
026100     MOVE "N" TO W-OVERLAP-FOUND-SW.
026200     IF W-SHOWTIME-CNT = ZERO
026300        GO TO 2330-EXIT
026400     END-IF.
026500     PERFORM 2331-COMPARE-ONE-SHOWTIME THRU 2331-EXIT
026600             VARYING W-SCAN-IDX FROM 1 BY 1
026700             UNTIL W-SCAN-IDX > W-SHOWTIME-CNT
026800                OR OVERLAP-FOUND.
026900 2330-EXIT.
027000     EXIT.
027100*****************************************************************
027200 2331-COMPARE-ONE-SHOWTIME.
027300     IF SHOW-TBL-SCREEN-ID (W-SCAN-IDX) =
027400                          SHOW-SCREEN-ID OF SHOWTIME-RECORD
027500        IF (SHOW-TBL-START-TS (W-SCAN-IDX) NOT >
027600               SHOW-START-TS OF SHOWTIME-RECORD
027700            AND SHOW-TBL-END-TS (W-SCAN-IDX) >
027750               SHOW-START-TS OF SHOWTIME-RECORD)
027800     OR (SHOW-TBL-START-TS (W-SCAN-IDX) <
027900               SHOW-END-TS OF SHOWTIME-RECORD
028000            AND SHOW-TBL-END-TS (W-SCAN-IDX) NOT <
028100               SHOW-END-TS OF SHOWTIME-RECORD)
028200     OR (SHOW-TBL-START-TS (W-SCAN-IDX) NOT <
028300               SHOW-START-TS OF SHOWTIME-RECORD
028400            AND SHOW-TBL-END-TS (W-SCAN-IDX) NOT >
028500               SHOW-END-TS OF SHOWTIME-RECORD)
028600           MOVE "Y" TO W-OVERLAP-FOUND-SW
028700        END-IF
028800     END-IF.
028900 2331-EXIT.
029000     EXIT.
029100*****************************************************************
029200*  2350-COMPUTE-END-TS DERIVES SHOW-END-TS AS SHOW-START-TS      *
029300*  PLUS MOV-TBL-DURATION MINUTES (REQUEST 2740).  MINUTES ARE    *
029400*  CARRIED INTO WHOLE DAYS FIRST, THEN THE DAYS ARE WALKED ONE   *
029500*  AT A TIME THROUGH 2360-ADD-ONE-DAY SO CALENDAR ROLLOVER AND   *
029600*  LEAP FEBRUARY ARE HANDLED CORRECTLY.                          *
029700*****************************************************************
029800 2350-COMPUTE-END-TS.
029900     MOVE SHOW-START-CCYY OF SHOWTIME-RECORD TO W-END-CCYY.
030000     MOVE SHOW-START-MM   OF SHOWTIME-RECORD TO W-END-MM.
030100     MOVE SHOW-START-DD   OF SHOWTIME-RECORD TO W-END-DD.
030800     PERFORM 2351-EXTRACT-MINUTE-OF-DAY THRU 2351-EXIT.
030900     COMPUTE W-TOTAL-MINUTES = W-START-MINOFDAY +
031000             MOV-TBL-DURATION (MOV-TBL-IDX).
031100     DIVIDE W-TOTAL-MINUTES BY 1440
031200             GIVING W-EXTRA-DAYS
031300             REMAINDER W-REM-MINUTES.
031400     DIVIDE W-REM-MINUTES BY 60
031500             GIVING W-END-HH
031600             REMAINDER W-END-MN.
031700     PERFORM 2370-CHECK-LEAP-YEAR THRU 2370-EXIT.
031800     PERFORM 2360-ADD-ONE-DAY THRU 2360-EXIT
031900             VARYING W-DAY-CTR FROM 1 BY 1
032000             UNTIL W-DAY-CTR > W-EXTRA-DAYS.
032100     MOVE W-END-CCYY TO SHOW-END-CCYY OF SHOWTIME-RECORD.
032200     MOVE W-END-MM   TO SHOW-END-MM   OF SHOWTIME-RECORD.
032300     MOVE W-END-DD   TO SHOW-END-DD   OF SHOWTIME-RECORD.
032400     COMPUTE SHOW-END-HHMMSS OF SHOWTIME-RECORD =
032500             (W-END-HH * 10000) + (W-END-MN * 100) +
032600             W-START-SS.
033100 2350-EXIT.
033200     EXIT.
033300*****************************************************************
033400 2351-EXTRACT-MINUTE-OF-DAY.
033500     DIVIDE SHOW-START-HHMMSS OF SHOWTIME-RECORD BY 10000
033600             GIVING W-END-HH
033700             REMAINDER W-REM-MINUTES.
033800     DIVIDE W-REM-MINUTES BY 100
033850             GIVING W-END-MN
033900             REMAINDER W-START-SS.
034000     COMPUTE W-START-MINOFDAY = (W-END-HH * 60) + W-END-MN.
034100 2351-EXIT.
034200     EXIT.
034300*****************************************************************
034400*  2360-ADD-ONE-DAY ADVANCES W-END-DATE-WORK BY ONE CALENDAR    *
034500*  DAY, ROLLING MONTH AND YEAR AS NEEDED.  RE-TESTS FOR A LEAP   *
034600*  YEAR WHEN THE YEAR ROLLS SO FEBRUARY IS SIZED CORRECTLY.      *
034700*****************************************************************
034800 2360-ADD-ONE-DAY.
034900     ADD 1 TO W-END-DD.
035000     SET W-DIM-IDX TO W-END-MM.
035100     MOVE W-DIM-ENTRY (W-DIM-IDX) TO W-DAYS-THIS-MONTH.
035200     IF W-END-MM = 2 AND LEAP-YEAR
035300        ADD 1 TO W-DAYS-THIS-MONTH
035400     END-IF.
035500     IF W-END-DD > W-DAYS-THIS-MONTH
035600        MOVE 1 TO W-END-DD
035700        ADD 1 TO W-END-MM
035800        IF W-END-MM > 12
035900           MOVE 1 TO W-END-MM
036000           ADD 1 TO W-END-CCYY
036100           PERFORM 2370-CHECK-LEAP-YEAR THRU 2370-EXIT
036200        END-IF
036300     END-IF.
036400 2360-EXIT.
036500     EXIT.
036600*****************************************************************
036700 2370-CHECK-LEAP-YEAR.
036800     MOVE "N" TO W-LEAP-SW.
036900     DIVIDE W-END-CCYY BY 4 GIVING W-LEAP-Q
037000             REMAINDER W-LEAP-R.
037100     IF W-LEAP-R = ZERO
037200        DIVIDE W-END-CCYY BY 100 GIVING W-LEAP-Q
037300                REMAINDER W-LEAP-R
037400        IF W-LEAP-R NOT = ZERO
037500           MOVE "Y" TO W-LEAP-SW
037600        ELSE
037700           DIVIDE W-END-CCYY BY 400 GIVING W-LEAP-Q
037800                   REMAINDER W-LEAP-R
037900           IF W-LEAP-R = ZERO
038000              MOVE "Y" TO W-LEAP-SW
038100           END-IF
038200        END-IF
038300     END-IF.
038400 2370-EXIT.
038500     EXIT.
038600*****************************************************************
038700*  2400-ADD-SHOWTIME-TO-TABLE BUMPS THE OWNING MOVIE'S AND       *
038800*  SCREEN'S SHOWTIME-COUNTS FOR DELETE-PROTECTION BOOKKEEPING.   *
038900*****************************************************************
039000 2400-ADD-SHOWTIME-TO-TABLE.
039100     ADD 1 TO W-SHOWTIME-CNT.
039200     MOVE SHOW-ID OF SHOWTIME-RECORD
039300                          TO SHOW-TBL-ID (W-SHOWTIME-CNT).
039400     MOVE SHOW-MOVIE-ID OF SHOWTIME-RECORD
039500                          TO SHOW-TBL-MOVIE-ID (W-SHOWTIME-CNT).
039600     MOVE SHOW-SCREEN-ID OF SHOWTIME-RECORD
039700                          TO SHOW-TBL-SCREEN-ID (W-SHOWTIME-CNT).
039800     MOVE SHOW-START-TS OF SHOWTIME-RECORD
039900                          TO SHOW-TBL-START-TS (W-SHOWTIME-CNT).
040000     MOVE SHOW-END-TS OF SHOWTIME-RECORD
040100                          TO SHOW-TBL-END-TS (W-SHOWTIME-CNT).
040200     MOVE SHOW-TICKET-PRICE OF SHOWTIME-RECORD
040300                          TO SHOW-TBL-PRICE (W-SHOWTIME-CNT).
040400     MOVE ZERO            TO SHOW-TBL-RSV-CNT (W-SHOWTIME-CNT).
040500     ADD 1 TO MOV-TBL-SHOW-CNT (MOV-TBL-IDX).
040600     ADD 1 TO SCR-TBL-SHOW-CNT (SCR-TBL-IDX).
040700 2400-EXIT.
040800     EXIT.
040900*****************************************************************
041000 2500-REJECT-SHOWTIME.
041100     ADD 1 TO W-ERROR-LOG-CNT.
041200     MOVE "SHOWTIME" TO ERR-FILE-ID (W-ERROR-LOG-CNT).
041300     MOVE SHOW-ID OF SHOWTIME-RECORD
041400                      TO ERR-KEY (W-ERROR-LOG-CNT).
041500     MOVE W-REJECT-REASON
041600                      TO ERR-REASON (W-ERROR-LOG-CNT).
041700 2500-EXIT.
041800     EXIT.
041900*****************************************************************
042000 9000-TERMINATE.
042100     CLOSE SHOWTIME-FILE.
042200 9000-EXIT.
042300     EXIT.
