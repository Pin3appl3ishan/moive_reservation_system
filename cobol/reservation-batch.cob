000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID. reservation-batch.
000500 AUTHOR. R. BELL.
000600 INSTALLATION. RESERVATION SYSTEMS GROUP - BATCH SECTION.
000700 DATE-WRITTEN. 08-19-1985.
000800 DATE-COMPILED.
000900 SECURITY. UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001000*****************************************************************
001100*  CHANGE LOG                                                   *
001200*****************************************************************
001300*  08-19-1985  R.BELL      ORIGINAL PROGRAM - REPLACES THE OLD   *
001400*                          CRT MENU DRIVER WITH A STRAIGHT-LINE  *
001500*                          NIGHTLY BATCH SEQUENCE.  MASTER LOADS *
001600*                          RUN FIRST, THEN THE TWO TRANSACTION   *
001700*                          PROGRAMS, THEN THE CONTROL REPORT.    *
001800*  03-11-1987  R.BELL      ADDED THE RUN-TS PARM ACCEPT BELOW -  *
001900*                          REPLACES THE OLD CONTROL-FILE RECORD  *
002000*                          CONCEPT WITH A ONE-FIELD JCL PARM.    *
002100*  11-15-1994  R.BELL      ADDED seat-reservation-processing TO  *
002200*                          THE CALL SEQUENCE, AFTER              *
002300*                          reservation-processing (REQUEST 4012) *
002400*  03-02-1996  D.KRAMER    CONVERTED ALL NINE SUBPROGRAM CALLS   *
002500*                          TO CALL...USING SHARED TABLES RATHER  *
002600*                          THAN HAVING EACH PROGRAM RE-READ ITS  *
002700*                          OWN MASTERS (REQUEST 5002)             *
002800*  09-18-1996  R.BELL      ADDED control-report TO THE CALL      *
002900*                          SEQUENCE AS THE FINAL STEP             *
003000*                          (REQUEST 4471)                        *
003100*  01-09-1999  T.ORTIZ     Y2K REVIEW - RUN-TS IS ACCEPTED AS A  *
003200*                          FULL 14-DIGIT CCYYMMDDHHMMSS PARM,    *
003300*                          NO 2-DIGIT YEAR IN THIS PROGRAM        *
003400*****************************************************************
003500*  THE OLD CONTROL-FILE-MAINTENANCE SCREEN USED TO LET THE       *
003600*  OPERATOR KEY IN A "TODAY'S DATE" CONTROL RECORD BEFORE EACH   *
003700*  RUN.  THIS BATCH HAS NO OPERATOR, SO THE SAME IDEA IS NOW A   *
003800*  ONE-FIELD PARM ON THE JCL EXEC CARD - THE NIGHTLY RUN         *
003900*  TIMESTAMP (RUN-TS) THAT EVERY SUBPROGRAM MEASURES "HAS THE    *
004000*  SHOWTIME ALREADY STARTED" AGAINST.  IN PRODUCTION THIS COMES  *
004100*  FROM THE SCHEDULER'S PARM= STRING; HERE IT IS PICKED UP OFF   *
004200*  THE COMMAND LINE SO THE RUN IS REPEATABLE IN TEST.            *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-4341.
004700 OBJECT-COMPUTER. IBM-4341.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*****************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*****************************************************************
005400*  SHARED IN-MEMORY MASTER AND TRANSACTION-RESULT TABLES - THESE *
005500*  COPYBOOKS ARE OWNED HERE IN WORKING-STORAGE AND PASSED DOWN   *
005600*  TO EACH SUBPROGRAM'S LINKAGE SECTION ON THE CALL...USING      *
005700*  BELOW.  NO SUBPROGRAM KEEPS ITS OWN COPY OF A MASTER TABLE.   *
005800*****************************************************************
005900     COPY "WSTHEAT.CBL".
006000     COPY "WSSCRN.CBL".
006100     COPY "WSSEAT.CBL".
006200     COPY "WSMOVIE.CBL".
006300     COPY "WSSHOW.CBL".
006400     COPY "WSUSER.CBL".
006500     COPY "WSRSV.CBL".
006600     COPY "WSSRSV.CBL".
006700     COPY "WSERRLOG.CBL".
006800     COPY "WSCOUNT.CBL".
006900     COPY "WSRUNTS.CBL".
007000*****************************************************************
007100 01  W-PARM-AREA.
007110     05  W-PARM-TEXT            PIC X(14) VALUE SPACES.
007120 01  W-PARM-NUMERIC REDEFINES W-PARM-AREA.
007130     05  W-PARM-9               PIC 9(14).
007140 77  W-STEP-NUMBER              PIC 9(02) COMP VALUE ZERO.
007200*****************************************************************
007300 PROCEDURE DIVISION.
007400*****************************************************************
007500 0000-MAIN-PROCESS.
007600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
007610     ADD 1 TO W-STEP-NUMBER.
007620     DISPLAY "RESERVATION-BATCH STEP " W-STEP-NUMBER
007630             " - LOADING MASTERS".
007700     PERFORM 2000-LOAD-MASTERS THRU 2000-EXIT.
007710     ADD 1 TO W-STEP-NUMBER.
007720     DISPLAY "RESERVATION-BATCH STEP " W-STEP-NUMBER
007730             " - PROCESSING TRANSACTIONS".
007800     PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT.
007810     ADD 1 TO W-STEP-NUMBER.
007820     DISPLAY "RESERVATION-BATCH STEP " W-STEP-NUMBER
007830             " - PRODUCING CONTROL REPORT".
007900     PERFORM 4000-PRODUCE-REPORT THRU 4000-EXIT.
008000     STOP RUN.
008100 0000-EXIT.
008200     EXIT.
008300*****************************************************************
008400*  1000-INITIALIZE - ZEROES EVERY SHARED COUNTER AND TABLE COUNT *
008500*  SO A RERUN IN THE SAME ADDRESS SPACE STARTS CLEAN, THEN PICKS *
008600*  UP RUN-TS.  IF NO PARM IS SUPPLIED, THE RUN-TS FIELD IS LEFT  *
008700*  AT ITS INITIAL ZEROES AND EVERY "HAS IT STARTED" TEST BELOW   *
008800*  WILL TREAT EVERY SHOWTIME AS NOT YET STARTED.                 *
008900*****************************************************************
009000 1000-INITIALIZE.
009100     MOVE ZERO TO W-STEP-NUMBER.
009200     MOVE ZERO TO W-THEATER-CNT.
009300     MOVE ZERO TO W-SCREEN-CNT.
009400     MOVE ZERO TO W-SEAT-CNT.
009500     MOVE ZERO TO W-MOVIE-CNT.
009600     MOVE ZERO TO W-SHOWTIME-CNT.
009700     MOVE ZERO TO W-USER-CNT.
009800     MOVE ZERO TO W-RESERVATION-CNT.
009900     MOVE ZERO TO W-SEAT-RESV-CNT.
009910     MOVE ZERO TO W-ERROR-LOG-CNT.
009920     MOVE ZERO TO W-RUN-COUNTERS.
009930     MOVE ZERO TO W-RUN-TS.
009940     ACCEPT W-PARM-TEXT FROM COMMAND-LINE.
009950     IF W-PARM-TEXT NOT = SPACES
009960        MOVE W-PARM-9 TO W-RUN-TS
009970     END-IF.
010600 1000-EXIT.
010700     EXIT.
010800*****************************************************************
010900*  2000-LOAD-MASTERS - RUNS THE SIX MASTER-LOAD PROGRAMS IN      *
011000*  DEPENDENCY ORDER.  SCREEN NEEDS THEATER ALREADY LOADED, SEAT  *
011100*  NEEDS SCREEN, SHOWTIME NEEDS BOTH MOVIE AND SCREEN.           *
011200*****************************************************************
011300 2000-LOAD-MASTERS.
011400     CALL "theater-maintenance" USING W-THEATER-TABLE
011500                                      W-ERROR-LOG
011600                                      W-RUN-COUNTERS.
011700     CALL "movie-maintenance" USING W-MOVIE-TABLE
011800                                    W-ERROR-LOG
011900                                    W-RUN-COUNTERS.
012000     CALL "user-maintenance" USING W-USER-TABLE
012100                                   W-ERROR-LOG
012200                                   W-RUN-COUNTERS.
012300     CALL "screen-maintenance" USING W-THEATER-TABLE
012400                                     W-SCREEN-TABLE
012500                                     W-ERROR-LOG
012600                                     W-RUN-COUNTERS.
012700     CALL "seat-maintenance" USING W-SCREEN-TABLE
012800                                   W-SEAT-TABLE
012900                                   W-ERROR-LOG
013000                                   W-RUN-COUNTERS.
013100     CALL "showtime-maintenance" USING W-MOVIE-TABLE
013200                                       W-SCREEN-TABLE
013300                                       W-SHOWTIME-TABLE
013400                                       W-RUN-TS-AREA
013500                                       W-ERROR-LOG
013600                                       W-RUN-COUNTERS.
013700 2000-EXIT.
013800     EXIT.
013900*****************************************************************
014000*  3000-PROCESS-TRANSACTIONS - RESERVATION PROCESSING MUST RUN   *
014100*  BEFORE SEAT-RESERVATION PROCESSING SINCE A SEAT RESERVATION   *
014200*  VALIDATES ITS PARENT RESERVATION ID AGAINST THE TABLE THAT    *
014300*  reservation-processing BUILDS.                                *
014400*****************************************************************
014500 3000-PROCESS-TRANSACTIONS.
014600     CALL "reservation-processing" USING W-USER-TABLE
014700                                         W-SHOWTIME-TABLE
014800                                         W-RESERVATION-TABLE
014900                                         W-RUN-TS-AREA
015000                                         W-ERROR-LOG
015100                                         W-RUN-COUNTERS.
015200     CALL "seat-reservation-processing" USING W-SEAT-TABLE
015300                                              W-SHOWTIME-TABLE
015400                                              W-RESERVATION-TABLE
015500                                              W-SEAT-RESV-TABLE
015600                                              W-RUN-TS-AREA
015700                                              W-ERROR-LOG
015800                                              W-RUN-COUNTERS.
015900 3000-EXIT.
016000     EXIT.
016100*****************************************************************
016200 4000-PRODUCE-REPORT.
016300     CALL "control-report" USING W-SCREEN-TABLE
016400                                 W-SHOWTIME-TABLE
016500                                 W-SEAT-RESV-TABLE
016600                                 W-RUN-TS-AREA
016700                                 W-ERROR-LOG
016800                                 W-RUN-COUNTERS.
016900 4000-EXIT.
017000     EXIT.
