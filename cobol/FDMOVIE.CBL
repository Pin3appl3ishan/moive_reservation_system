000100*****************************************************************
000200*  FDMOVIE.CBL - FD FOR MOVIE MASTER INPUT FILE                  *
000300*****************************************************************
000400 FD  MOVIE-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 77 CHARACTERS.
000800     COPY "RLMOVIE.CBL".
