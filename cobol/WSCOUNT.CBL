000100*****************************************************************
000200*  WSCOUNT.CBL                                                  *
000300*  SHARED RUN ACCUMULATORS - READ/ACCEPTED/REJECTED PER FILE,    *
000400*  RESERVATION STATUS COUNTS, EXPIRED-HOLD COUNT AND THE TOTAL   *
000500*  CONFIRMED-REVENUE ACCUMULATOR FOR THE CONTROL REPORT.         *
000600*****************************************************************
000700*  05-06-1992  R.BELL      ORIGINAL RUN-COUNTER WORK AREA        *
000800*  09-18-1996  R.BELL      ADDED EXPIRED-HOLD COUNTER            *
000900*****************************************************************
001000 01  W-RUN-COUNTERS.
001100     05  W-CNT-THEATER.
001200         10  W-THE-READ         PIC 9(07) COMP.
001300         10  W-THE-ACCEPTED     PIC 9(07) COMP.
001400         10  W-THE-REJECTED     PIC 9(07) COMP.
001500     05  W-CNT-SCREEN.
001600         10  W-SCR-READ         PIC 9(07) COMP.
001700         10  W-SCR-ACCEPTED     PIC 9(07) COMP.
001800         10  W-SCR-REJECTED     PIC 9(07) COMP.
001900     05  W-CNT-SEAT.
002000         10  W-SEAT-READ        PIC 9(07) COMP.
002100         10  W-SEAT-ACCEPTED    PIC 9(07) COMP.
002200         10  W-SEAT-REJECTED    PIC 9(07) COMP.
002300     05  W-CNT-MOVIE.
002400         10  W-MOV-READ         PIC 9(07) COMP.
002500         10  W-MOV-ACCEPTED     PIC 9(07) COMP.
002600         10  W-MOV-REJECTED     PIC 9(07) COMP.
002700     05  W-CNT-SHOWTIME.
002800         10  W-SHOW-READ        PIC 9(07) COMP.
002900         10  W-SHOW-ACCEPTED    PIC 9(07) COMP.
003000         10  W-SHOW-REJECTED    PIC 9(07) COMP.
003100     05  W-CNT-USER.
003200         10  W-USR-READ         PIC 9(07) COMP.
003300         10  W-USR-ACCEPTED     PIC 9(07) COMP.
003400         10  W-USR-REJECTED     PIC 9(07) COMP.
003500     05  W-CNT-RESERVTX.
003600         10  W-RSV-READ         PIC 9(07) COMP.
003700         10  W-RSV-ACCEPTED     PIC 9(07) COMP.
003800         10  W-RSV-REJECTED     PIC 9(07) COMP.
003900     05  W-CNT-SEATRSTX.
004000         10  W-SRSV-READ        PIC 9(07) COMP.
004100         10  W-SRSV-ACCEPTED    PIC 9(07) COMP.
004200         10  W-SRSV-REJECTED    PIC 9(07) COMP.
004300     05  W-CNT-RSV-STATUS.
004400         10  W-RSV-PENDING-CNT  PIC 9(07) COMP.
004500         10  W-RSV-CONFIRM-CNT  PIC 9(07) COMP.
004600         10  W-RSV-CANCEL-CNT   PIC 9(07) COMP.
004700         10  W-RSV-COMPLETE-CNT PIC 9(07) COMP.
004800         10  W-RSV-HELD-CNT     PIC 9(07) COMP.
004900     05  W-EXPIRED-HOLD-CNT     PIC 9(07) COMP.
005000     05  W-TOTAL-CONFIRM-REV    PIC S9(09)V99.
005100     05  FILLER                  PIC X(04).
