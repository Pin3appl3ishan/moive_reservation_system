000100*****************************************************************
000200*  FDSEAT.CBL - FD FOR SEAT MASTER INPUT FILE                    *
000300*****************************************************************
000400 FD  SEAT-FILE
000500     RECORDING MODE IS F
000600     LABEL RECORDS ARE STANDARD
000700     RECORD CONTAINS 46 CHARACTERS.
000800     COPY "RLSEAT.CBL".
