000100*****************************************************************
000200*  SLSROUT.CBL - SELECT CLAUSE FOR ACCEPTED SEAT-RESV OUTPUT     *
000300*****************************************************************
000400     SELECT SRSVOUT-FILE ASSIGN TO "SRSVOUT"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-SRSVOUT.
