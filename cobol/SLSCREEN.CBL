000100*****************************************************************
000200*  SLSCREEN.CBL - SELECT CLAUSE FOR SCREEN MASTER INPUT FILE     *
000300*****************************************************************
000400     SELECT SCREEN-FILE ASSIGN TO "SCREEN"
000500            ORGANIZATION IS LINE SEQUENTIAL
000600            ACCESS MODE IS SEQUENTIAL
000700            FILE STATUS IS W-FS-SCREEN.
