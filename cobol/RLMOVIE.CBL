000100*****************************************************************
000200*  RLMOVIE.CBL                                                  *
000300*  MOVIE MASTER RECORD LAYOUT - MOVREC                          *
000400*  SHARED BY: FDMOVIE.CBL (MOVIE MASTER INPUT)                  *
000500*****************************************************************
000600*  88-19-1985  R.BELL      ORIGINAL LAYOUT FOR MOVIE MASTER      *
000700*  04-02-1991  R.BELL      ADDED MOV-SHOWTIME-CNT DERIVED FIELD  *
000800*****************************************************************
000900 01  MOVIE-RECORD.
001000     05  MOV-ID                  PIC 9(09).
001100     05  MOV-TITLE               PIC X(40).
001200     05  MOV-GENRE               PIC X(20).
001300     05  MOV-DURATION            PIC 9(04).
001400*        MOV-SHOWTIME-CNT IS NOT SUPPLIED ON THE INPUT MASTER -
001500*        IT IS DERIVED BY SHOWTIME-MAINTENANCE DURING THE RUN
001600*        AND CARRIED IN THE MOVIE-TABLE, NOT REWRITTEN TO DISK.
001700     05  MOV-SHOWTIME-CNT        PIC 9(04).
